000100*****************************************************************         
000200* TNDRCPY    - PROCUREMENT / TENDER RECORD.  READ AND REWRITTEN           
000300*              BY PROCDRV, ORDERED BY AWARD-DATE AS IT ARRIVES            
000400*              FROM THE TENDER BOARD FEED.                           PC001
000500*****************************************************************         
000600 01  TENDER-WORK-REC.                                                     
000700     05  TENDER-ID                   PIC X(12).                           
000800     05  PROC-PROJ-ID                PIC 9(06).                           
000900     05  TENDER-AMOUNT               PIC S9(13)V99.                       
001000     05  AWARD-DATE                  PIC 9(08).                           
001100     05  AWARD-DATE-X REDEFINES AWARD-DATE.                               
001200         10  AWARD-YYYY               PIC 9(04).                          
001300         10  AWARD-MM                 PIC 9(02).                          
001400         10  AWARD-DD                 PIC 9(02).                          
001500     05  AWARD-AMOUNT                PIC S9(13)V99.                       
001600     05  PROC-CONTR-ID                PIC 9(04).                          
001700     05  OVERRUN-PCT                  PIC S9(03)V99.                      
001800     05  OVERRUN-FLAG                 PIC X(01).                          
001900         88  TENDER-OVERRAN               VALUE 'Y'.                      
