000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300* CONTDRV    - SAFE PROVINCE MONITOR - CONTRACTOR COMPLETION-             
000400*              RATE PASS.                                                 
000500*                                                                         
000600*              READS THE CONTRACTOR MASTER SEQUENTIALLY, ONE              
000700*              RECORD AT A TIME, AND REWRITES EACH RECORD WITH            
000800*              ITS COMPLETION RATE (COMPLETED PROJECTS OVER               
000900*              TOTAL PROJECTS AWARDED) RECOMPUTED.  RUN AS THE            
001000*              SECOND STEP OF THE NIGHTLY SAFE PROVINCE MONITOR           
001100*              SUITE, AFTER PRJDRV AND BEFORE PROCDRV.                    
001200*****************************************************************         
001300 PROGRAM-ID.    CONTDRV.                                                  
001400 AUTHOR.        R K NAIDOO.                                               
001500 INSTALLATION.  PROVINCIAL DATA CENTRE - MONITORING AND                   
001600                EVALUATION UNIT.                                          
001700 DATE-WRITTEN.  05/11/91.                                                 
001800 DATE-COMPILED.                                                           
001900 SECURITY.      RESTRICTED.                                               
002000*****************************************************************         
002100*                   C H A N G E    L O G                                  
002200*   DATE       BY    REQUEST     DESCRIPTION                              
002300*   --------   ----  ----------  ---------------------------------        
002400*   05/11/91   RKN   PDC-0299    ORIGINAL PROGRAM - CONTRACTOR       PC001
002500*                                COMPLETION RATE RECALCULATED             
002600*                                NIGHTLY, REWRITTEN IN PLACE.             
002700*   02/18/93   RKN   PDC-0341    ZERO-AWARDED-PROJECTS CASE          PC002
002800*                                NOW FORCED TO RATE 0.00 RATHER           
002900*                                THAN ABENDING ON DIVIDE BY ZERO.         
003000*   06/30/95   SPN   PDC-0431    ROUNDING CHANGED FROM TRUNCATE      PC003
003100*                                TO ROUND HALF-UP TO MATCH THE            
003200*                                PORTAL'S DISPLAYED FIGURES.              
003300*   09/12/97   TOK   PDC-0497    OLD 60-BYTE RECORD LAYOUT           PC004
003400*                                RETIRED ON CONVERSION TO THE             
003500*                                66-BYTE LAYOUT - KEPT BELOW AS           
003600*                                A REDEFINES FOR REFERENCE ONLY,          
003700*                                NOT READ BY THIS PROGRAM.                
003800*   12/11/98   TOK   PDC-0534    Y2K REMEDIATION - NO DATE           PC005
003900*                                FIELDS ON THIS RECORD, RATING            
004000*                                AND COUNTS CONFIRMED NUMERIC-            
004100*                                ONLY, CERTIFIED FOR 2000                 
004200*                                PROCESSING.                              
004300*   04/02/00   LMV   PDC-0591    CONTR-ACTIVE FLAG NOW LEFT          PC006
004400*                                UNTOUCHED BY THIS PASS - RATE            
004500*                                IS RECOMPUTED FOR INACTIVE               
004600*                                CONTRACTORS TOO, PER M AND E.            
004700*   01/23/03   LMV   PDC-0672    OPERATOR TRACE LINE ADDED AT        PC007
004800*                                END OF RUN SHOWING READ AND              
004900*                                REWRITE COUNTS.                          
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.   IBM-390.                                              
005400 OBJECT-COMPUTER.   IBM-390.                                              
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS VALID-RATING-DIGIT IS '0' THRU '5'                             
005800     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                              
005900            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
006000*                                                                         
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT CONTRACTOR-FILE ASSIGN TO CONTRFL                             
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            ACCESS MODE  IS SEQUENTIAL                                    
006600            FILE STATUS  IS WS-CONTR-STATUS.                              
006700*                                                                         
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  CONTRACTOR-FILE                                                      
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 66 CHARACTERS                                        
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     DATA RECORD IS CONTRACTOR-FD-REC.                                    
007600 01  CONTRACTOR-FD-REC           PIC X(66).                               
007700 01  CONTRACTOR-FD-OLD-REC REDEFINES CONTRACTOR-FD-REC.                   
007800     05  CO-ID                   PIC 9(04).                               
007900     05  CO-NAME                 PIC X(40).                               
008000     05  CO-RATING                PIC 9V99.                               
008100     05  CO-TOTAL-PROJ           PIC 9(05).                               
008200     05  CO-COMPL-PROJ           PIC 9(05).                               
008300     05  FILLER                  PIC X(09).                               
008400*                                                                         
008500 WORKING-STORAGE SECTION.                                                 
008600 01  FILE-STATUS-CODES.                                                   
008700     05  WS-CONTR-STATUS          PIC X(02).                              
008800         88  WS-CONTR-OK              VALUE '00'.                         
008900*                                                                         
009000 01  WS-SWITCHES.                                                         
009100     05  WS-CONTR-EOF-SW          PIC X(01) VALUE 'N'.                    
009200         88  WS-NO-MORE-CONTRACTORS    VALUE 'Y'.                         
009300*                                                                         
009400 77  PARA-NAME                    PIC X(40).                              
009500*                                                                         
009600 01  WS-MISC-COUNTERS.                                                    
009700     05  WS-CONTR-READ-CT         PIC 9(07) COMP.                         
009800     05  WS-CONTR-REWRITE-CT      PIC 9(07) COMP.                         
009900     05  WS-CONTR-ZERO-TOTAL-CT   PIC 9(07) COMP.                         
010000     05  FILLER                   PIC X(02).                              
010100*                                                                         
010200 01  WS-RATE-WORK.                                                        
010300     05  WS-RATE-NUMERATOR        PIC S9(07) COMP.                        
010400     05  WS-RATE-DENOMINATOR      PIC S9(07) COMP.                        
010500     05  WS-RATE-RESULT           PIC S9(05)V99 COMP-3.                   
010600     05  WS-RATE-RESULT-ALT REDEFINES WS-RATE-RESULT                      
010700                                  PIC S9(07) COMP-3.                      
010800     05  FILLER                   PIC X(02).                              
010900*                                                                         
011000 COPY CNTRCPY.                                                            
011100*                                                                         
011200 PROCEDURE DIVISION.                                                      
011300*                                                                         
011400 000-TOP-LEVEL.                                                           
011500     PERFORM 010-INITIALIZATION-RTN THRU 010-EXIT.                        
011600     PERFORM 050-READ-CONTRACTOR-RTN THRU 050-EXIT.                       
011700     PERFORM 100-PROCESS-CONTRACTOR-RTN THRU 100-EXIT                     
011800         UNTIL WS-NO-MORE-CONTRACTORS.                                    
011900     PERFORM 900-TERMINATION-RTN THRU 900-EXIT.                           
012000     STOP RUN.                                                            
012100*                                                                         
012200 010-INITIALIZATION-RTN.                                                  
012300     DISPLAY '010-INITIALIZATION-RTN'.                                    
012400     MOVE '010-INITIALIZATION-RTN' TO PARA-NAME.                          
012500     MOVE ZERO TO WS-CONTR-READ-CT.                                       
012600     MOVE ZERO TO WS-CONTR-REWRITE-CT.                                    
012700     MOVE ZERO TO WS-CONTR-ZERO-TOTAL-CT.                                 
012800     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
012900 010-EXIT.                                                                
013000     EXIT.                                                                
013100*                                                                         
013200 050-READ-CONTRACTOR-RTN.                                                 
013300     MOVE '050-READ-CONTRACTOR-RTN' TO PARA-NAME.                         
013400     READ CONTRACTOR-FILE INTO CONTRACTOR-WORK-REC                        
013500         AT END                                                           
013600             MOVE 'Y' TO WS-CONTR-EOF-SW                                  
013700         NOT AT END                                                       
013800             ADD 1 TO WS-CONTR-READ-CT                                    
013900     END-READ.                                                            
014000 050-EXIT.                                                                
014100     EXIT.                                                                
014200*                                                                         
014300 100-PROCESS-CONTRACTOR-RTN.                                              
014400     MOVE '100-PROCESS-CONTRACTOR-RTN' TO PARA-NAME.                      
014500     PERFORM 150-COMPUTE-COMPL-RATE-RTN THRU 150-EXIT.                    
014600     MOVE CONTRACTOR-WORK-REC TO CONTRACTOR-FD-REC.                       
014700     REWRITE CONTRACTOR-FD-REC.                                           
014800     IF NOT WS-CONTR-OK                                                   
014900         DISPLAY 'CONTDRV - REWRITE ERROR - STATUS '                      
015000                 WS-CONTR-STATUS ' CONTRACTOR ' CONTR-ID                  
015100     ELSE                                                                 
015200         ADD 1 TO WS-CONTR-REWRITE-CT                                     
015300     END-IF.                                                              
015400     PERFORM 050-READ-CONTRACTOR-RTN THRU 050-EXIT.                       
015500 100-EXIT.                                                                
015600     EXIT.                                                                
015700*                                                                         
015800 150-COMPUTE-COMPL-RATE-RTN.                                              
015900     MOVE '150-COMPUTE-COMPL-RATE-RTN' TO PARA-NAME.                      
016000     MOVE CONTR-TOTAL-PROJ TO WS-RATE-DENOMINATOR.                        
016100     MOVE CONTR-COMPL-PROJ TO WS-RATE-NUMERATOR.                          
016200     IF WS-RATE-DENOMINATOR = ZERO                                        
016300         ADD 1 TO WS-CONTR-ZERO-TOTAL-CT                                  
016400         MOVE ZERO TO CONTR-COMPL-RATE                                    
016500     ELSE                                                                 
016600         COMPUTE WS-RATE-RESULT ROUNDED =                                 
016700                 WS-RATE-NUMERATOR / WS-RATE-DENOMINATOR * 100            
016800         MOVE WS-RATE-RESULT TO CONTR-COMPL-RATE                          
016900     END-IF.                                                              
017000 150-EXIT.                                                                
017100     EXIT.                                                                
017200*                                                                         
017300 800-OPEN-FILES-RTN.                                                      
017400     MOVE '800-OPEN-FILES-RTN' TO PARA-NAME.                              
017500     OPEN I-O CONTRACTOR-FILE.                                            
017600     IF NOT WS-CONTR-OK                                                   
017700         DISPLAY 'CONTDRV - OPEN ERROR ON CONTRACTOR FILE - '             
017800                 'STATUS ' WS-CONTR-STATUS                                
017900         MOVE 'Y' TO WS-CONTR-EOF-SW                                      
018000     END-IF.                                                              
018100 800-EXIT.                                                                
018200     EXIT.                                                                
018300*                                                                         
018400 850-CLOSE-FILES-RTN.                                                     
018500     MOVE '850-CLOSE-FILES-RTN' TO PARA-NAME.                             
018600     CLOSE CONTRACTOR-FILE.                                               
018700 850-EXIT.                                                                
018800     EXIT.                                                                
018900*                                                                         
019000 900-TERMINATION-RTN.                                                     
019100     MOVE '900-TERMINATION-RTN' TO PARA-NAME.                             
019200     PERFORM 850-CLOSE-FILES-RTN THRU 850-EXIT.                           
019300     DISPLAY 'CONTDRV - CONTRACTORS READ     = ' WS-CONTR-READ-CT.        
019400     DISPLAY 'CONTDRV - CONTRACTORS REWRITTEN= '                          
019500             WS-CONTR-REWRITE-CT.                                         
019600     DISPLAY 'CONTDRV - ZERO-TOTAL CASES     = '                          
019700             WS-CONTR-ZERO-TOTAL-CT.                                      
019800 900-EXIT.                                                                
019900     EXIT.                                                                
