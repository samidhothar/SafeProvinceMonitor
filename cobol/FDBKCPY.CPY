000100*****************************************************************         
000200* FDBKCPY    - CITIZEN FEEDBACK RECORD, SORTED BY FB-PROJ-ID.             
000300*              FDBKRPT CONTROL-BREAKS ON THIS KEY TO PRODUCE              
000400*              THE PER-PROJECT AVERAGE-RATING REPORT.                PC001
000500*****************************************************************         
000600 01  FEEDBACK-WORK-REC.                                                   
000700     05  FB-PROJ-ID                  PIC 9(06).                           
000800     05  FB-PROJ-ID-X REDEFINES FB-PROJ-ID.                               
000900         10  FB-PROJ-CLASS-DIGIT     PIC 9(01).                           
001000         10  FB-PROJ-SEQ-NUM         PIC 9(05).                           
001100     05  FB-CITIZEN-NAME             PIC X(30).                           
001200     05  FB-RATING                   PIC 9(01).                           
001300         88  FB-RATING-VALID              VALUE 1 2 3 4 5.                
001400     05  FB-PUBLIC                   PIC X(01).                           
001500         88  FB-IS-PUBLIC                 VALUE 'Y'.                      
001600     05  FB-COMMENT                  PIC X(60).                           
001700     05  FILLER                      PIC X(06).                           
