000100*****************************************************************         
000200* SECTCPY    - SECTOR REFERENCE RECORD.  LOADED SORTED BY                 
000300*              SECT-ID INTO THE PRJDRV SECTOR TABLE FOR THE               
000400*              BINARY-SEARCH LOOKUP (NO INDEXED FILE SYSTEM IS            
000500*              AVAILABLE FOR THIS REFERENCE DATA).                   PC001
000600*****************************************************************         
000700 01  SECTOR-WORK-REC.                                                     
000800     05  SECT-ID                     PIC 9(04).                           
000900     05  SECT-NAME                   PIC X(30).                           
