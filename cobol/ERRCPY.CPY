000100*****************************************************************         
000200* ERRCPY     - PROJECT VALIDATION ERROR RECORD.  PRJDRV WRITES            
000300*              ONE OF THESE FOR EVERY PROJECT REJECTED BY THE             
000400*              DATE-ORDER OR BUDGET-LIMIT EDITS SO THE OPS DESK           
000500*              CAN CHASE THE OWNING DEPARTMENT.                      PC001
000600*****************************************************************         
000700 01  ERROR-WORK-REC.                                                      
000800     05  ERR-PROJ-ID                 PIC 9(06).                           
000900     05  ERR-CODE                    PIC X(04).                           
001000         88  ERR-IS-DATE                  VALUE 'DATE'.                   
001100         88  ERR-IS-BUDGET                VALUE 'BUDG'.                   
001200     05  ERR-MESSAGE                 PIC X(60).                           
