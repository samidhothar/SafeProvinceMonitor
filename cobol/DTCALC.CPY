000100*****************************************************************         
000200* DTCALC     - WORKING FIELDS FOR THE JULIAN-DAY-NUMBER DATE              
000300*              ARITHMETIC ROUTINE (COPY DTCALPR IN PROCEDURE              
000400*              DIVISION).  NO INTRINSIC DATE FUNCTIONS ARE USED           
000500*              ON THIS PLATFORM - CONVERT YYYYMMDD TO A JULIAN            
000600*              DAY NUMBER AND SUBTRACT TO GET A DAY COUNT.                
000700*                                                                    PC001
000800*****************************************************************         
000900 01  WS-JULIAN-WORK.                                                      
001000     05  WS-JUL-IN-DATE              PIC 9(08).                           
001100     05  WS-JUL-IN-DATE-X REDEFINES WS-JUL-IN-DATE.                       
001200         10  WS-JUL-IN-YYYY          PIC 9(04).                           
001300         10  WS-JUL-IN-MM            PIC 9(02).                           
001400         10  WS-JUL-IN-DD            PIC 9(02).                           
001500     05  WS-JUL-DAY-NUM              PIC S9(09) COMP.                     
001600     05  WS-JUL-A                    PIC S9(09) COMP.                     
001700     05  WS-JUL-Y                    PIC S9(09) COMP.                     
001800     05  WS-JUL-M                    PIC S9(09) COMP.                     
