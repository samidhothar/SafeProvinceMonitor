000100*****************************************************************         
000200* DISTCPY    - DISTRICT REFERENCE RECORD.  LOADED SORTED BY               
000300*              DIST-ID INTO THE PRJDRV DISTRICT TABLE FOR THE             
000400*              BINARY-SEARCH LOOKUP.                                 PC001
000500*****************************************************************         
000600 01  DISTRICT-WORK-REC.                                                   
000700     05  DIST-ID                     PIC 9(04).                           
000800     05  DIST-NAME                   PIC X(30).                           
000900     05  DIST-POPULATION             PIC 9(09).                           
