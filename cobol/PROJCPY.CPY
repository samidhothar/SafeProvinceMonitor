000100*****************************************************************         
000200* PROJCPY    - PROVINCIAL DEVELOPMENT PROJECT MASTER RECORD.              
000300*              LAYOUT SHARED BY PRJDRV (EXPORT/VALIDATION PASS)           
000400*              AND KPIPOST (KPI UPDATE POSTING RUN).  SHAPE MOVES         
000500*              BETWEEN FD BUFFERS BY READ..INTO / WRITE..FROM SO          
000600*              BOTH PROGRAMS COPY THE SAME MEMBER.                   PC001
000700*****************************************************************         
000800 01  PROJECT-WORK-REC.                                                    
000900     05  PROJ-ID                     PIC 9(06).                           
001000     05  PROJ-NAME                   PIC X(40).                           
001100     05  PROJ-SECTOR-ID              PIC 9(04).                           
001200     05  PROJ-DISTRICT-ID            PIC 9(04).                           
001300     05  PROJ-CONTRACTOR-ID         PIC 9(04).                            
001400     05  PROJ-START-DATE             PIC 9(08).                           
001500     05  PROJ-START-DATE-X REDEFINES PROJ-START-DATE.                     
001600         10  PROJ-START-YYYY         PIC 9(04).                           
001700         10  PROJ-START-MM           PIC 9(02).                           
001800         10  PROJ-START-DD           PIC 9(02).                           
001900     05  PROJ-END-DATE-PLANNED       PIC 9(08).                           
002000     05  PROJ-END-PLAN-DATE-X REDEFINES PROJ-END-DATE-PLANNED.            
002100         10  PROJ-END-PLAN-YYYY      PIC 9(04).                           
002200         10  PROJ-END-PLAN-MM        PIC 9(02).                           
002300         10  PROJ-END-PLAN-DD        PIC 9(02).                           
002400     05  PROJ-END-DATE-ACTUAL        PIC 9(08).                           
002500     05  PROJ-STATUS                 PIC X(10).                           
002600         88  PROJ-ON-TRACK                VALUE 'ON-TRACK  '.             
002700         88  PROJ-AT-RISK                 VALUE 'AT-RISK   '.             
002800         88  PROJ-DELAYED                 VALUE 'DELAYED   '.             
002900         88  PROJ-COMPLETE                VALUE 'COMPLETE  '.             
003000     05  PROJ-PROGRESS-PCT           PIC S9(03)V99.                       
003100     05  PROJ-BUDGET-ALLOC           PIC S9(13)V99.                       
003200     05  PROJ-BUDGET-SPENT           PIC S9(13)V99.                       
003300     05  PROJ-KPI-TARGET             PIC S9(08)V99.                       
003400     05  PROJ-KPI-ACHIEVED           PIC S9(08)V99.                       
003500     05  PROJ-KPI-UNIT               PIC X(10).                           
003600     05  FILLER                      PIC X(29).                           
