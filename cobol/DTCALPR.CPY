000100*****************************************************************         
000200* 9500-CALC-JULIAN-RTN - CONVERTS WS-JUL-IN-DATE (CCYYMMDD) TO            
000300*    A JULIAN DAY NUMBER IN WS-JUL-DAY-NUM, USING THE STANDARD            
000400*    CIVIL-TO-JDN INTEGER FORMULA.  CALLER SUBTRACTS TWO JULIAN           
000500*    DAY NUMBERS TO GET A DAY COUNT BETWEEN TWO DATES - THERE IS          
000600*    NO FUNCTION INTEGER-OF-DATE ON THIS COMPILER.                   PC001
000700*****************************************************************         
000800 9500-CALC-JULIAN-RTN.                                                    
000900     COMPUTE WS-JUL-A = (14 - WS-JUL-IN-MM) / 12                          
001000     COMPUTE WS-JUL-Y = WS-JUL-IN-YYYY + 4800 - WS-JUL-A                  
001100     COMPUTE WS-JUL-M = WS-JUL-IN-MM + (12 * WS-JUL-A) - 3                
001200     COMPUTE WS-JUL-DAY-NUM =                                             
001300             WS-JUL-IN-DD                                                 
001400             + (((153 * WS-JUL-M) + 2) / 5)                               
001500             + (365 * WS-JUL-Y)                                           
001600             + (WS-JUL-Y / 4)                                             
001700             - (WS-JUL-Y / 100)                                           
001800             + (WS-JUL-Y / 400)                                           
001900             - 32045.                                                     
002000 9500-EXIT.                                                               
002100     EXIT.                                                                
