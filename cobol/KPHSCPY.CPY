000100*****************************************************************         
000200* KPHSCPY    - KPI-HISTORY RECORD.  KPIPOST EXTENDS THIS FILE             
000300*              ONCE PER PROJECT UPDATED ON THE POSTING RUN SO             
000400*              THE PORTAL CAN CHART KPI PROGRESS OVER TIME.               
000500*                                                                    PC001
000600*****************************************************************         
000700 01  KPI-HIST-WORK-REC.                                                   
000800     05  KH-PROJ-ID                  PIC 9(06).                           
000900     05  KH-DATE                     PIC 9(08).                           
001000     05  KH-KPI-ACHIEVED             PIC S9(08)V99.                       
001100     05  KH-NOTE                     PIC X(40).                           
