000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300* PRJDRV     - SAFE PROVINCE MONITOR - PROJECT DERIVATION,                
000400*              VALIDATION AND EXPORT RUN.                                 
000500*                                                                         
000600*              LOADS THE SECTOR AND DISTRICT REFERENCE FILES INTO         
000700*              TABLES, READS THE PROJECT MASTER, EDITS EACH               
000800*              PROJECT AGAINST THE DATE-ORDER AND BUDGET-LIMIT            
000900*              RULES, DERIVES THE UTILISATION, KPI-ACHIEVEMENT,           
001000*              DELAY AND AT-RISK MEASURES, WRITES THE PROJECT             
001100*              EXPORT REPORT, AND AT END OF FILE PRINTS THE               
001200*              FINANCE SUMMARY AND DASHBOARD STATISTICS REPORTS.          
001300*                                                                         
001400*              RUN AS THE FIRST STEP OF THE NIGHTLY SAFE PROVINCE         
001500*              MONITOR SUITE, AHEAD OF CONTDRV, PROCDRV, FDBKRPT          
001600*              AND KPIPOST.                                               
001700*****************************************************************         
001800 PROGRAM-ID.    PRJDRV.                                                   
001900 AUTHOR.        D M PRETORIUS.                                            
002000 INSTALLATION.  PROVINCIAL DATA CENTRE - MONITORING AND                   
002100                EVALUATION UNIT.                                          
002200 DATE-WRITTEN.  03/14/89.                                                 
002300 DATE-COMPILED.                                                           
002400 SECURITY.      RESTRICTED.                                               
002500*****************************************************************         
002600*                   C H A N G E    L O G                                  
002700*   DATE       BY    REQUEST     DESCRIPTION                              
002800*   --------   ----  ----------  ---------------------------------        
002900*   03/14/89   DMP   PDC-0114    ORIGINAL PROGRAM - PROJECT          PC001
003000*                                EXPORT AND VALIDATION PASS.              
003100*   07/02/90   DMP   PDC-0201    ADDED BUDGET-LIMIT EDIT AND         PC002
003200*                                ERROR FILE OUTPUT.                       
003300*   11/19/91   RKN   PDC-0288    ADDED SECTOR/DISTRICT TABLE         PC003
003400*                                LOOKUP, BINARY SEARCH IN                 
003500*                                PLACE OF DB2 CALL REMOVED                
003600*                                FROM THIS RUN.                           
003700*   04/08/93   RKN   PDC-0344    ADDED AT-RISK PREDICTION            PC004
003800*                                PER M AND E BRANCH REQUEST.              
003900*   09/21/94   SPN   PDC-0412    FINANCE SUMMARY BY SECTOR AND       PC005
004000*                                BY DISTRICT ADDED AS SEPARATE            
004100*                                CONTROL BREAK AT END OF FILE.            
004200*   02/15/96   SPN   PDC-0467    DASHBOARD STATISTICS BLOCK          PC006
004300*                                ADDED FOR PORTAL FEED.                   
004400*   08/30/97   TOK   PDC-0501    DAYS-REMAINING NOW USES THE         PC007
004500*                                JULIAN DAY ROUTINE - STRAIGHT            
004600*                                CCYYMMDD SUBTRACTION WAS                 
004700*                                WRONG ACROSS MONTH-END.                  
004800*   12/11/98   TOK   PDC-0533    Y2K REMEDIATION - ALL DATE          PC008
004900*                                FIELDS CONFIRMED FOUR-DIGIT              
005000*                                CENTURY, JULIAN ROUTINE                  
005100*                                RE-TESTED FOR CENTURY ROLL.              
005200*   03/02/99   TOK   PDC-0540    Y2K SIGN-OFF - NO FURTHER           PC009
005300*                                CHANGE, CERTIFIED FOR 2000               
005400*                                PROCESSING.                              
005500*   06/14/00   LMV   PDC-0588    UNKNOWN SECTOR/DISTRICT KEYS        PC010
005600*                                NOW BUCKETED UNDER KEY ZERO              
005700*                                RATHER THAN DROPPED.                     
005800*   10/09/01   LMV   PDC-0612    AT-RISK RULE CORRECTED TO           PC011
005900*                                EXCLUDE DELAYED PROJECTS PER             
006000*                                REVISED M AND E DEFINITION.              
006100*   05/17/02   LMV   PDC-0649    ROUNDING ON ALL PERCENTAGES         PC012
006200*                                CHANGED TO ROUND HALF-UP TO              
006300*                                MATCH THE PORTAL'S FIGURES.              
006400*   01/23/03   LMV   PDC-0671    MINOR - EXPORT HEADING NOW          PC013
006500*                                SHOWS THE RUN DATE PASSED ON             
006600*                                THE PARAMETER CARD.                      
006700*****************************************************************         
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SOURCE-COMPUTER.   IBM-390.                                              
007100 OBJECT-COMPUTER.   IBM-390.                                              
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM                                                   
007400     CLASS VALID-STATUS-LETTER IS 'A' THRU 'Z'                            
007500     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                              
007600            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
007700*                                                                         
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000     SELECT PROJECT-FILE   ASSIGN TO PROJIN                               
008100            ORGANIZATION IS SEQUENTIAL                                    
008200            ACCESS MODE  IS SEQUENTIAL                                    
008300            FILE STATUS  IS WS-PROJECT-STATUS.                            
008400*                                                                         
008500     SELECT SECTOR-FILE    ASSIGN TO SECTIN                               
008600            ORGANIZATION IS SEQUENTIAL                                    
008700            FILE STATUS  IS WS-SECTOR-STATUS.                             
008800*                                                                         
008900     SELECT DISTRICT-FILE  ASSIGN TO DISTIN                               
009000            ORGANIZATION IS SEQUENTIAL                                    
009100            FILE STATUS  IS WS-DISTRICT-STATUS.                           
009200*                                                                         
009300     SELECT EXPORT-FILE    ASSIGN TO PRJEXP                               
009400            ORGANIZATION IS SEQUENTIAL                                    
009500            FILE STATUS  IS WS-EXPORT-STATUS.                             
009600*                                                                         
009700     SELECT FINANCE-FILE   ASSIGN TO FINRPT                               
009800            ORGANIZATION IS SEQUENTIAL                                    
009900            FILE STATUS  IS WS-FINANCE-STATUS.                            
010000*                                                                         
010100     SELECT STATS-FILE     ASSIGN TO DASHRPT                              
010200            ORGANIZATION IS SEQUENTIAL                                    
010300            FILE STATUS  IS WS-STATS-STATUS.                              
010400*                                                                         
010500     SELECT ERROR-FILE     ASSIGN TO PRJERR                               
010600            ORGANIZATION IS SEQUENTIAL                                    
010700            FILE STATUS  IS WS-ERROR-STATUS.                              
010800*                                                                         
010900 DATA DIVISION.                                                           
011000 FILE SECTION.                                                            
011100 FD  PROJECT-FILE                                                         
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 186 CHARACTERS                                       
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS PROJECT-FD-REC.                                       
011700 01  PROJECT-FD-REC              PIC X(186).                              
011800*                                                                         
011900 FD  SECTOR-FILE                                                          
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 34 CHARACTERS                                        
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     DATA RECORD IS SECTOR-FD-REC.                                        
012500 01  SECTOR-FD-REC                PIC X(34).                              
012600*                                                                         
012700 FD  DISTRICT-FILE                                                        
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORDS ARE STANDARD                                           
013000     RECORD CONTAINS 43 CHARACTERS                                        
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     DATA RECORD IS DISTRICT-FD-REC.                                      
013300 01  DISTRICT-FD-REC              PIC X(43).                              
013400*                                                                         
013500 FD  EXPORT-FILE                                                          
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORDS ARE STANDARD                                           
013800     RECORD CONTAINS 132 CHARACTERS                                       
013900     BLOCK CONTAINS 0 RECORDS                                             
014000     DATA RECORD IS EXPORT-LINE.                                          
014100 01  EXPORT-LINE                  PIC X(132).                             
014200*                                                                         
014300 FD  FINANCE-FILE                                                         
014400     RECORDING MODE IS F                                                  
014500     LABEL RECORDS ARE STANDARD                                           
014600     RECORD CONTAINS 132 CHARACTERS                                       
014700     BLOCK CONTAINS 0 RECORDS                                             
014800     DATA RECORD IS FINANCE-LINE.                                         
014900 01  FINANCE-LINE                 PIC X(132).                             
015000*                                                                         
015100 FD  STATS-FILE                                                           
015200     RECORDING MODE IS F                                                  
015300     LABEL RECORDS ARE STANDARD                                           
015400     RECORD CONTAINS 132 CHARACTERS                                       
015500     BLOCK CONTAINS 0 RECORDS                                             
015600     DATA RECORD IS STATS-LINE.                                           
015700 01  STATS-LINE                   PIC X(132).                             
015800*                                                                         
015900 FD  ERROR-FILE                                                           
016000     RECORDING MODE IS F                                                  
016100     LABEL RECORDS ARE STANDARD                                           
016200     RECORD CONTAINS 70 CHARACTERS                                        
016300     BLOCK CONTAINS 0 RECORDS                                             
016400     DATA RECORD IS ERROR-FD-REC.                                         
016500 01  ERROR-FD-REC                 PIC X(70).                              
016600*                                                                         
016700 WORKING-STORAGE SECTION.                                                 
016800*                                                                         
016900*    BINARY-SEARCH SUBSCRIPTS - 77-LEVEL SCALARS, SECTOR/                 
017000*    DISTRICT TABLE LOOKUP (NO SEARCH ALL ON THIS COMPILER).              
017100 77  WS-BS-LOW                PIC S9(04) COMP.                            
017200 77  WS-BS-HIGH               PIC S9(04) COMP.                            
017300 77  WS-BS-MID                PIC S9(04) COMP.                            
017400*                                                                         
017500 01  FILE-STATUS-CODES.                                                   
017600     05  WS-PROJECT-STATUS        PIC X(02).                              
017700         88  WS-PROJECT-OK             VALUE '00'.                        
017800     05  WS-SECTOR-STATUS         PIC X(02).                              
017900         88  WS-SECTOR-OK               VALUE '00'.                       
018000     05  WS-DISTRICT-STATUS       PIC X(02).                              
018100         88  WS-DISTRICT-OK             VALUE '00'.                       
018200     05  WS-EXPORT-STATUS         PIC X(02).                              
018300         88  WS-EXPORT-OK               VALUE '00'.                       
018400     05  WS-FINANCE-STATUS        PIC X(02).                              
018500         88  WS-FINANCE-OK              VALUE '00'.                       
018600     05  WS-STATS-STATUS          PIC X(02).                              
018700         88  WS-STATS-OK                VALUE '00'.                       
018800     05  WS-ERROR-STATUS          PIC X(02).                              
018900         88  WS-ERROR-OK                VALUE '00'.                       
019000*                                                                         
019100 01  WS-SWITCHES.                                                         
019200     05  WS-PROJECT-EOF-SW        PIC X(01) VALUE 'N'.                    
019300         88  WS-NO-MORE-PROJECTS       VALUE 'Y'.                         
019400     05  WS-SECTOR-EOF-SW         PIC X(01) VALUE 'N'.                    
019500         88  WS-SECTOR-EOF              VALUE 'Y'.                        
019600     05  WS-DISTRICT-EOF-SW       PIC X(01) VALUE 'N'.                    
019700         88  WS-DISTRICT-EOF            VALUE 'Y'.                        
019800     05  WS-PROJECT-VALID-SW      PIC X(01) VALUE 'Y'.                    
019900         88  WS-PROJECT-IS-VALID       VALUE 'Y'.                         
020000     05  WS-SECT-FOUND-SW         PIC X(01) VALUE 'N'.                    
020100         88  WS-SECTOR-FOUND            VALUE 'Y'.                        
020200     05  WS-DIST-FOUND-SW         PIC X(01) VALUE 'N'.                    
020300         88  WS-DISTRICT-FOUND          VALUE 'Y'.                        
020400     05  WS-DELAY-SW              PIC X(01) VALUE 'N'.                    
020500         88  WS-PROJECT-DELAYED         VALUE 'Y'.                        
020600     05  WS-ATRISK-SW             PIC X(01) VALUE 'N'.                    
020700         88  WS-PROJECT-AT-RISK         VALUE 'Y'.                        
020800*                                                                         
020900 77  PARA-NAME                    PIC X(40).                              
021000*                                                                         
021100 01  WS-RUN-PARM.                                                         
021200     05  WS-RUN-DATE-PARM         PIC 9(08).                              
021300     05  WS-RUN-DATE-PARM-X REDEFINES WS-RUN-DATE-PARM.                   
021400         10  WS-RUN-YYYY          PIC 9(04).                              
021500         10  WS-RUN-MM            PIC 9(02).                              
021600         10  WS-RUN-DD            PIC 9(02).                              
021700*                                                                         
021800 01  WS-MISC-COUNTERS.                                                    
021900     05  WS-PROJECTS-READ-CT      PIC 9(07) COMP.                         
022000     05  WS-PROJECTS-VALID-CT     PIC 9(07) COMP.                         
022100     05  WS-PROJECTS-REJECT-CT    PIC 9(07) COMP.                         
022200     05  WS-ERRORS-WRITTEN-CT     PIC 9(07) COMP.                         
022300*                                                                         
022400 01  WS-ERR-WORK-FIELDS.                                                  
022500     05  WS-ERR-CODE-WORK         PIC X(04).                              
022600     05  WS-ERR-MSG-WORK          PIC X(60).                              
022700*                                                                         
022800 01  WS-SECTOR-TABLE.                                                     
022900     05  WS-SECTOR-COUNT          PIC 9(04) COMP.                         
023000     05  WS-SECTOR-ENTRY OCCURS 200 TIMES.                                
023100         10  WS-SECT-ID-T         PIC 9(04).                              
023200         10  WS-SECT-NAME-T       PIC X(30).                              
023300*                                                                         
023400 01  WS-DISTRICT-TABLE.                                                   
023500     05  WS-DISTRICT-COUNT        PIC 9(04) COMP.                         
023600     05  WS-DISTRICT-ENTRY OCCURS 200 TIMES.                              
023700         10  WS-DIST-ID-T         PIC 9(04).                              
023800         10  WS-DIST-NAME-T       PIC X(30).                              
023900*                                                                         
024000 01  WS-SECTOR-TOTALS.                                                    
024100     05  WS-SECTOR-TOT-ENTRY OCCURS 200 TIMES.                            
024200         10  WS-SECTOR-TOT-COUNT  PIC 9(05) COMP.                         
024300         10  WS-SECTOR-TOT-ALLOC  PIC S9(13)V99 COMP-3.                   
024400         10  WS-SECTOR-TOT-SPENT  PIC S9(13)V99 COMP-3.                   
024500     05  WS-SECTOR-UNK-COUNT      PIC 9(05) COMP.                         
024600     05  WS-SECTOR-UNK-ALLOC      PIC S9(13)V99 COMP-3.                   
024700     05  WS-SECTOR-UNK-SPENT      PIC S9(13)V99 COMP-3.                   
024800*                                                                         
024900 01  WS-DISTRICT-TOTALS.                                                  
025000     05  WS-DISTRICT-TOT-ENTRY OCCURS 200 TIMES.                          
025100         10  WS-DISTRICT-TOT-COUNT PIC 9(05) COMP.                        
025200         10  WS-DISTRICT-TOT-ALLOC PIC S9(13)V99 COMP-3.                  
025300         10  WS-DISTRICT-TOT-SPENT PIC S9(13)V99 COMP-3.                  
025400     05  WS-DISTRICT-UNK-COUNT    PIC 9(05) COMP.                         
025500     05  WS-DISTRICT-UNK-ALLOC    PIC S9(13)V99 COMP-3.                   
025600     05  WS-DISTRICT-UNK-SPENT    PIC S9(13)V99 COMP-3.                   
025700*                                                                         
025800 01  WS-DASH-STATS.                                                       
025900     05  WS-DASH-TOTAL-PROJ       PIC 9(07) COMP.                         
026000     05  WS-DASH-ONTRACK-CT       PIC 9(07) COMP.                         
026100     05  WS-DASH-ATRISK-CT        PIC 9(07) COMP.                         
026200     05  WS-DASH-DELAYED-CT       PIC 9(07) COMP.                         
026300     05  WS-DASH-COMPLETE-CT      PIC 9(07) COMP.                         
026400     05  WS-DASH-TOTAL-ALLOC      PIC S9(15)V99 COMP-3.                   
026500     05  WS-DASH-TOTAL-SPENT      PIC S9(15)V99 COMP-3.                   
026600     05  WS-DASH-PROGRESS-SUM     PIC S9(09)V99 COMP-3.                   
026700     05  WS-DASH-AVG-PROGRESS     PIC S9(05)V99.                          
026800     05  WS-DASH-COMPLETION-PCT   PIC S9(05)V99.                          
026900*                                                                         
027000 01  WS-BINARY-SEARCH-WORK.                                               
027100     05  WS-SECT-FOUND-IDX        PIC S9(04) COMP.                        
027200     05  WS-DIST-FOUND-IDX        PIC S9(04) COMP.                        
027300*                                                                         
027400 01  WS-DERIVED-MEASURES.                                                 
027500     05  WS-UTIL-PCT               PIC S9(05)V99.                         
027600     05  WS-KPI-ACH-PCT            PIC S9(05)V99.                         
027700     05  WS-DAYS-REMAINING        PIC S9(07) COMP.                        
027800     05  WS-DAYS-ELAPSED          PIC S9(07) COMP.                        
027900     05  WS-DAYS-TOTAL-PLAN       PIC S9(07) COMP.                        
028000     05  WS-JDN-RUN-DATE          PIC S9(09) COMP.                        
028100     05  WS-JDN-START-DATE        PIC S9(09) COMP.                        
028200     05  WS-JDN-PLANNED-DATE      PIC S9(09) COMP.                        
028300     05  WS-PCT-TIME-USED         PIC S9(05)V99.                          
028400     05  WS-SECT-NAME-RESOLVED    PIC X(30).                              
028500     05  WS-DIST-NAME-RESOLVED    PIC X(30).                              
028600*                                                                         
028700 COPY DTCALC.                                                             
028800*                                                                         
028900 COPY PROJCPY.                                                            
029000*                                                                         
029100 COPY SECTCPY.                                                            
029200*                                                                         
029300 COPY DISTCPY.                                                            
029400*                                                                         
029500 COPY ERRCPY.                                                             
029600*                                                                         
029700 01  WS-EXPORT-HEAD-1.                                                    
029800     05  FILLER                   PIC X(40) VALUE                         
029900         'SAFE PROVINCE MONITOR'.                                         
030000     05  FILLER                   PIC X(32) VALUE                         
030100         'PROJECT EXPORT REPORT  RUN DATE'.                               
030200     05  WEH1-RUN-DATE             PIC 9(08).                             
030300     05  FILLER                   PIC X(52) VALUE SPACES.                 
030400*                                                                         
030500 01  WS-EXPORT-HEAD-2.                                                    
030600     05  FILLER                   PIC X(06) VALUE 'ID'.                   
030700     05  FILLER                   PIC X(25) VALUE 'PROJECT NAME'.         
030800     05  FILLER                   PIC X(12) VALUE 'SECTOR'.               
030900     05  FILLER                   PIC X(12) VALUE 'DISTRICT'.             
031000     05  FILLER                   PIC X(10) VALUE 'STATUS'.               
031100     05  FILLER                   PIC X(07) VALUE 'PROG%'.                
031200     05  FILLER                   PIC X(15) VALUE 'ALLOCATED'.            
031300     05  FILLER                   PIC X(15) VALUE 'SPENT'.                
031400     05  FILLER                   PIC X(07) VALUE 'UTIL%'.                
031500     05  FILLER                   PIC X(07) VALUE 'KPI%'.                 
031600     05  FILLER                   PIC X(05) VALUE 'DAYS'.                 
031700     05  FILLER                   PIC X(16) VALUE SPACES.                 
031800*                                                                         
031900 01  WS-EXPORT-DETAIL.                                                    
032000     05  WED-PROJ-ID               PIC 9(06).                             
032100     05  FILLER                    PIC X(01) VALUE SPACE.                 
032200     05  WED-PROJ-NAME             PIC X(25).                             
032300     05  WED-SECT-NAME             PIC X(12).                             
032400     05  WED-DIST-NAME             PIC X(12).                             
032500     05  WED-STATUS                PIC X(10).                             
032600     05  WED-PROGRESS-PCT          PIC ZZ9.99.                            
032700     05  WED-BUDGET-ALLOC          PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
032800     05  WED-BUDGET-SPENT          PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
032900     05  WED-UTIL-PCT              PIC ZZ9.99.                            
033000     05  WED-KPI-ACH-PCT           PIC ZZ9.99.                            
033100     05  WED-DAYS-REMAINING        PIC ZZZZ9.                             
033200     05  FILLER                    PIC X(08) VALUE SPACES.                
033300*                                                                         
033400 01  WS-EXPORT-TRAILER.                                                   
033500     05  FILLER                    PIC X(30) VALUE                        
033600         'TOTAL PROJECTS EXPORTED . . .'.                                 
033700     05  WET-EXPORT-COUNT          PIC ZZZ,ZZ9.                           
033800     05  FILLER                    PIC X(93) VALUE SPACES.                
033900*                                                                         
034000 01  WS-FIN-HEAD-SECTOR.                                                  
034100     05  FILLER                    PIC X(132) VALUE                       
034200         'FINANCE SUMMARY - BY SECTOR'.                                   
034300*                                                                         
034400 01  WS-FIN-HEAD-DISTRICT.                                                
034500     05  FILLER                    PIC X(132) VALUE                       
034600         'FINANCE SUMMARY - BY DISTRICT'.                                 
034700*                                                                         
034800 01  WS-FIN-COL-HEAD.                                                     
034900     05  FILLER                    PIC X(30) VALUE 'NAME'.                
035000     05  FILLER                    PIC X(08) VALUE 'COUNT'.               
035100     05  FILLER                    PIC X(17) VALUE 'ALLOCATED'.           
035200     05  FILLER                    PIC X(17) VALUE 'SPENT'.               
035300     05  FILLER                    PIC X(07) VALUE 'UTIL%'.               
035400     05  FILLER                    PIC X(53) VALUE SPACES.                
035500*                                                                         
035600 01  WS-FIN-DETAIL.                                                       
035700     05  WFD-NAME                  PIC X(30).                             
035800     05  WFD-COUNT                 PIC ZZZ,ZZ9.                           
035900     05  FILLER                    PIC X(01) VALUE SPACE.                 
036000     05  WFD-ALLOC                 PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
036100     05  WFD-SPENT                 PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
036200     05  WFD-UTIL-PCT              PIC ZZ9.99.                            
036300     05  FILLER                    PIC X(22) VALUE SPACES.                
036400*                                                                         
036500 01  WS-FIN-GRAND-TOTAL.                                                  
036600     05  FILLER                    PIC X(30) VALUE                        
036700         'GRAND TOTAL'.                                                   
036800     05  WFG-COUNT                 PIC ZZZ,ZZ9.                           
036900     05  FILLER                    PIC X(01) VALUE SPACE.                 
037000     05  WFG-ALLOC                 PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
037100     05  WFG-SPENT                 PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
037200     05  WFG-UTIL-PCT              PIC ZZ9.99.                            
037300     05  FILLER                    PIC X(22) VALUE SPACES.                
037400*                                                                         
037500 01  WS-DASH-HEAD.                                                        
037600     05  FILLER                    PIC X(132) VALUE                       
037700         'DASHBOARD STATISTICS SUMMARY'.                                  
037800*                                                                         
037900 01  WS-DASH-LINE-1.                                                      
038000     05  FILLER                    PIC X(20) VALUE                        
038100         'TOTAL PROJECTS  . .'.                                           
038200     05  WDL1-TOTAL                PIC ZZZ,ZZ9.                           
038300     05  FILLER                    PIC X(20) VALUE                        
038400         '     COMPLETE . . .'.                                           
038500     05  WDL1-COMPLETE             PIC ZZZ,ZZ9.                           
038600     05  FILLER                    PIC X(20) VALUE                        
038700         '     DELAYED  . . .'.                                           
038800     05  WDL1-DELAYED              PIC ZZZ,ZZ9.                           
038900     05  FILLER                    PIC X(20) VALUE                        
039000         '     AT RISK  . . .'.                                           
039100     05  WDL1-ATRISK               PIC ZZZ,ZZ9.                           
039200     05  FILLER                    PIC X(32) VALUE SPACES.                
039300*                                                                         
039400 01  WS-DASH-LINE-2.                                                      
039500     05  FILLER                    PIC X(20) VALUE                        
039600         'TOTAL ALLOCATED . .'.                                           
039700     05  WDL2-ALLOC                PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
039800     05  FILLER                    PIC X(04) VALUE SPACES.                
039900     05  FILLER                    PIC X(20) VALUE                        
040000         'TOTAL SPENT . . . .'.                                           
040100     05  WDL2-SPENT                PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.               
040200     05  FILLER                    PIC X(35) VALUE SPACES.                
040300*                                                                         
040400 01  WS-DASH-LINE-3.                                                      
040500     05  FILLER                    PIC X(20) VALUE                        
040600         'AVERAGE PROGRESS% .'.                                           
040700     05  WDL3-AVG-PROGRESS         PIC ZZ9.99.                            
040800     05  FILLER                    PIC X(04) VALUE SPACES.                
040900     05  FILLER                    PIC X(20) VALUE                        
041000         'COMPLETION% . . . .'.                                           
041100     05  WDL3-COMPLETION-PCT       PIC ZZ9.99.                            
041200     05  FILLER                    PIC X(74) VALUE SPACES.                
041300*                                                                         
041400 PROCEDURE DIVISION.                                                      
041500*                                                                         
041600 000-TOP-LEVEL.                                                           
041700     PERFORM 010-INITIALIZATION-RTN THRU 010-EXIT.                        
041800     PERFORM 200-LOAD-SECTOR-TABLE-RTN THRU 200-EXIT.                     
041900     PERFORM 210-LOAD-DISTRICT-TABLE-RTN THRU 210-EXIT.                   
042000     PERFORM 300-READ-PROJECT-RTN THRU 300-EXIT.                          
042100     PERFORM 320-PROCESS-PROJECT-RTN THRU 320-EXIT                        
042200         UNTIL WS-NO-MORE-PROJECTS.                                       
042300     PERFORM 700-FINANCE-SUMMARY-RTN THRU 700-EXIT.                       
042400     PERFORM 750-DASHBOARD-STATS-RTN THRU 750-EXIT.                       
042500     PERFORM 900-TERMINATION-RTN THRU 900-EXIT.                           
042600     STOP RUN.                                                            
042700*                                                                         
042800 010-INITIALIZATION-RTN.                                                  
042900     DISPLAY '010-INITIALIZATION-RTN'.                                    
043000     MOVE '010-INITIALIZATION-RTN' TO PARA-NAME.                          
043100     ACCEPT WS-RUN-PARM FROM SYSIN.                                       
043200     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
043300 010-EXIT.                                                                
043400     EXIT.                                                                
043500*                                                                         
043600 200-LOAD-SECTOR-TABLE-RTN.                                               
043700     MOVE '200-LOAD-SECTOR-TABLE-RTN' TO PARA-NAME.                       
043800     MOVE ZERO TO WS-SECTOR-COUNT.                                        
043900     PERFORM 205-READ-SECTOR-RTN THRU 205-EXIT                            
044000         UNTIL WS-SECTOR-EOF.                                             
044100 200-EXIT.                                                                
044200     EXIT.                                                                
044300*                                                                         
044400 205-READ-SECTOR-RTN.                                                     
044500     READ SECTOR-FILE INTO SECTOR-WORK-REC                                
044600         AT END                                                           
044700             MOVE 'Y' TO WS-SECTOR-EOF-SW                                 
044800         NOT AT END                                                       
044900             ADD 1 TO WS-SECTOR-COUNT                                     
045000             MOVE SECT-ID   TO WS-SECT-ID-T(WS-SECTOR-COUNT)              
045100             MOVE SECT-NAME TO WS-SECT-NAME-T(WS-SECTOR-COUNT)            
045200             MOVE ZERO TO WS-SECTOR-TOT-COUNT(WS-SECTOR-COUNT)            
045300             MOVE ZERO TO WS-SECTOR-TOT-ALLOC(WS-SECTOR-COUNT)            
045400             MOVE ZERO TO WS-SECTOR-TOT-SPENT(WS-SECTOR-COUNT)            
045500     END-READ.                                                            
045600 205-EXIT.                                                                
045700     EXIT.                                                                
045800*                                                                         
045900 210-LOAD-DISTRICT-TABLE-RTN.                                             
046000     MOVE '210-LOAD-DISTRICT-TABLE-RTN' TO PARA-NAME.                     
046100     MOVE ZERO TO WS-DISTRICT-COUNT.                                      
046200     PERFORM 215-READ-DISTRICT-RTN THRU 215-EXIT                          
046300         UNTIL WS-DISTRICT-EOF.                                           
046400 210-EXIT.                                                                
046500     EXIT.                                                                
046600*                                                                         
046700 215-READ-DISTRICT-RTN.                                                   
046800     READ DISTRICT-FILE INTO DISTRICT-WORK-REC                            
046900         AT END                                                           
047000             MOVE 'Y' TO WS-DISTRICT-EOF-SW                               
047100         NOT AT END                                                       
047200             ADD 1 TO WS-DISTRICT-COUNT                                   
047300             MOVE DIST-ID   TO WS-DIST-ID-T(WS-DISTRICT-COUNT)            
047400             MOVE DIST-NAME TO WS-DIST-NAME-T(WS-DISTRICT-COUNT)          
047500             MOVE ZERO TO WS-DISTRICT-TOT-COUNT(WS-DISTRICT-COUNT)        
047600             MOVE ZERO TO WS-DISTRICT-TOT-ALLOC(WS-DISTRICT-COUNT)        
047700             MOVE ZERO TO WS-DISTRICT-TOT-SPENT(WS-DISTRICT-COUNT)        
047800     END-READ.                                                            
047900 215-EXIT.                                                                
048000     EXIT.                                                                
048100*                                                                         
048200 300-READ-PROJECT-RTN.                                                    
048300     MOVE '300-READ-PROJECT-RTN' TO PARA-NAME.                            
048400     READ PROJECT-FILE INTO PROJECT-WORK-REC                              
048500         AT END                                                           
048600             MOVE 'Y' TO WS-PROJECT-EOF-SW                                
048700         NOT AT END                                                       
048800             ADD 1 TO WS-PROJECTS-READ-CT                                 
048900     END-READ.                                                            
049000 300-EXIT.                                                                
049100     EXIT.                                                                
049200*                                                                         
049300 320-PROCESS-PROJECT-RTN.                                                 
049400     MOVE '320-PROCESS-PROJECT-RTN' TO PARA-NAME.                         
049500     PERFORM 330-VALIDATE-PROJECT-RTN THRU 330-EXIT.                      
049600     IF WS-PROJECT-IS-VALID                                               
049700         PERFORM 600-LOOKUP-SECTOR-RTN THRU 600-EXIT                      
049800         PERFORM 610-LOOKUP-DISTRICT-RTN THRU 610-EXIT                    
049900         PERFORM 400-DERIVE-MEASURES-RTN THRU 400-EXIT                    
050000         PERFORM 450-WRITE-EXPORT-LINE-RTN THRU 450-EXIT                  
050100         PERFORM 460-ACCUMULATE-TOTALS-RTN THRU 460-EXIT                  
050200         ADD 1 TO WS-PROJECTS-VALID-CT                                    
050300     ELSE                                                                 
050400         ADD 1 TO WS-PROJECTS-REJECT-CT                                   
050500     END-IF.                                                              
050600     PERFORM 300-READ-PROJECT-RTN THRU 300-EXIT.                          
050700 320-EXIT.                                                                
050800     EXIT.                                                                
050900*                                                                         
051000 330-VALIDATE-PROJECT-RTN.                                                
051100    MOVE 'Y' TO WS-PROJECT-VALID-SW.                                      
051200    IF PROJ-START-DATE NOT LESS THAN PROJ-END-DATE-PLANNED                
051300        MOVE 'DATE' TO WS-ERR-CODE-WORK                                   
051400        MOVE 'END DATE MUST BE AFTER START DATE'                          
051500            TO WS-ERR-MSG-WORK                                            
051600        PERFORM 340-WRITE-ERROR-RTN THRU 340-EXIT                         
051700        MOVE 'N' TO WS-PROJECT-VALID-SW                                   
051800        GO TO 330-EXIT                                                    
051900    END-IF.                                                               
052000    IF PROJ-BUDGET-SPENT GREATER THAN PROJ-BUDGET-ALLOC                   
052100        MOVE 'BUDG' TO WS-ERR-CODE-WORK                                   
052200        MOVE 'BUDGET SPENT CANNOT EXCEED BUDGET ALLOCATED'                
052300            TO WS-ERR-MSG-WORK                                            
052400        PERFORM 340-WRITE-ERROR-RTN THRU 340-EXIT                         
052500        MOVE 'N' TO WS-PROJECT-VALID-SW                                   
052600    END-IF.                                                               
052700 330-EXIT.                                                                
052800     EXIT.                                                                
052900*                                                                         
053000 340-WRITE-ERROR-RTN.                                                     
053100     MOVE PROJ-ID          TO ERR-PROJ-ID.                                
053200     MOVE WS-ERR-CODE-WORK TO ERR-CODE.                                   
053300     MOVE WS-ERR-MSG-WORK  TO ERR-MESSAGE.                                
053400     WRITE ERROR-FD-REC FROM ERROR-WORK-REC.                              
053500     ADD 1 TO WS-ERRORS-WRITTEN-CT.                                       
053600 340-EXIT.                                                                
053700     EXIT.                                                                
053800*                                                                         
053900 400-DERIVE-MEASURES-RTN.                                                 
054000     MOVE '400-DERIVE-MEASURES-RTN' TO PARA-NAME.                         
054100     PERFORM 410-CALC-UTIL-PCT-RTN THRU 410-EXIT.                         
054200     PERFORM 415-CALC-KPI-ACH-PCT-RTN THRU 415-EXIT.                      
054300     PERFORM 425-CALC-DAYS-REMAINING-RTN THRU 425-EXIT.                   
054400     PERFORM 430-CALC-DELAY-FLAG-RTN THRU 430-EXIT.                       
054500     PERFORM 435-CALC-AT-RISK-FLAG-RTN THRU 435-EXIT.                     
054600 400-EXIT.                                                                
054700     EXIT.                                                                
054800*                                                                         
054900 410-CALC-UTIL-PCT-RTN.                                                   
055000     IF PROJ-BUDGET-ALLOC = ZERO                                          
055100         MOVE ZERO TO WS-UTIL-PCT                                         
055200     ELSE                                                                 
055300         COMPUTE WS-UTIL-PCT ROUNDED =                                    
055400             PROJ-BUDGET-SPENT / PROJ-BUDGET-ALLOC * 100                  
055500     END-IF.                                                              
055600 410-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900 415-CALC-KPI-ACH-PCT-RTN.                                                
056000     IF PROJ-KPI-TARGET = ZERO                                            
056100         MOVE ZERO TO WS-KPI-ACH-PCT                                      
056200     ELSE                                                                 
056300         COMPUTE WS-KPI-ACH-PCT ROUNDED =                                 
056400             PROJ-KPI-ACHIEVED / PROJ-KPI-TARGET * 100                    
056500     END-IF.                                                              
056600 415-EXIT.                                                                
056700     EXIT.                                                                
056800*                                                                         
056900 425-CALC-DAYS-REMAINING-RTN.                                             
057000     MOVE PROJ-END-DATE-PLANNED TO WS-JUL-IN-DATE.                        
057100     PERFORM 9500-CALC-JULIAN-RTN THRU 9500-EXIT.                         
057200     MOVE WS-JUL-DAY-NUM TO WS-JDN-PLANNED-DATE.                          
057300     MOVE WS-RUN-DATE-PARM TO WS-JUL-IN-DATE.                             
057400     PERFORM 9500-CALC-JULIAN-RTN THRU 9500-EXIT.                         
057500     MOVE WS-JUL-DAY-NUM TO WS-JDN-RUN-DATE.                              
057600     MOVE PROJ-START-DATE TO WS-JUL-IN-DATE.                              
057700     PERFORM 9500-CALC-JULIAN-RTN THRU 9500-EXIT.                         
057800     MOVE WS-JUL-DAY-NUM TO WS-JDN-START-DATE.                            
057900     IF PROJ-COMPLETE                                                     
058000         MOVE ZERO TO WS-DAYS-REMAINING                                   
058100     ELSE                                                                 
058200         COMPUTE WS-DAYS-REMAINING =                                      
058300             WS-JDN-PLANNED-DATE - WS-JDN-RUN-DATE                        
058400         IF WS-DAYS-REMAINING < ZERO                                      
058500             MOVE ZERO TO WS-DAYS-REMAINING                               
058600         END-IF                                                           
058700     END-IF.                                                              
058800     COMPUTE WS-DAYS-ELAPSED =                                            
058900         WS-JDN-RUN-DATE - WS-JDN-START-DATE.                             
059000     COMPUTE WS-DAYS-TOTAL-PLAN =                                         
059100         WS-JDN-PLANNED-DATE - WS-JDN-START-DATE.                         
059200 425-EXIT.                                                                
059300     EXIT.                                                                
059400*                                                                         
059500 430-CALC-DELAY-FLAG-RTN.                                                 
059600     MOVE 'N' TO WS-DELAY-SW.                                             
059700     IF WS-RUN-DATE-PARM > PROJ-END-DATE-PLANNED                          
059800         AND NOT PROJ-COMPLETE                                            
059900         MOVE 'Y' TO WS-DELAY-SW                                          
060000     END-IF.                                                              
060100 430-EXIT.                                                                
060200     EXIT.                                                                
060300*                                                                         
060400 435-CALC-AT-RISK-FLAG-RTN.                                               
060500     MOVE 'N' TO WS-ATRISK-SW.                                            
060600     IF WS-DAYS-TOTAL-PLAN > ZERO                                         
060700         COMPUTE WS-PCT-TIME-USED ROUNDED =                               
060800             WS-DAYS-ELAPSED / WS-DAYS-TOTAL-PLAN * 100                   
060900         IF WS-PCT-TIME-USED > 50                                         
061000             AND WS-KPI-ACH-PCT < 60                                      
061100             AND NOT PROJ-COMPLETE                                        
061200             AND NOT PROJ-DELAYED                                         
061300             MOVE 'Y' TO WS-ATRISK-SW                                     
061400         END-IF                                                           
061500     END-IF.                                                              
061600 435-EXIT.                                                                
061700     EXIT.                                                                
061800*                                                                         
061900 450-WRITE-EXPORT-LINE-RTN.                                               
062000     MOVE PROJ-ID              TO WED-PROJ-ID.                            
062100     MOVE PROJ-NAME             TO WED-PROJ-NAME.                         
062200     MOVE WS-SECT-NAME-RESOLVED TO WED-SECT-NAME.                         
062300     MOVE WS-DIST-NAME-RESOLVED TO WED-DIST-NAME.                         
062400     MOVE PROJ-STATUS            TO WED-STATUS.                           
062500     MOVE PROJ-PROGRESS-PCT      TO WED-PROGRESS-PCT.                     
062600     MOVE PROJ-BUDGET-ALLOC      TO WED-BUDGET-ALLOC.                     
062700     MOVE PROJ-BUDGET-SPENT      TO WED-BUDGET-SPENT.                     
062800     MOVE WS-UTIL-PCT             TO WED-UTIL-PCT.                        
062900     MOVE WS-KPI-ACH-PCT          TO WED-KPI-ACH-PCT.                     
063000     MOVE WS-DAYS-REMAINING       TO WED-DAYS-REMAINING.                  
063100     WRITE EXPORT-LINE FROM WS-EXPORT-DETAIL.                             
063200 450-EXIT.                                                                
063300     EXIT.                                                                
063400*                                                                         
063500 460-ACCUMULATE-TOTALS-RTN.                                               
063600     IF WS-SECTOR-FOUND                                                   
063700         ADD 1 TO WS-SECTOR-TOT-COUNT(WS-SECT-FOUND-IDX)                  
063800         ADD PROJ-BUDGET-ALLOC                                            
063900             TO WS-SECTOR-TOT-ALLOC(WS-SECT-FOUND-IDX)                    
064000         ADD PROJ-BUDGET-SPENT                                            
064100             TO WS-SECTOR-TOT-SPENT(WS-SECT-FOUND-IDX)                    
064200     ELSE                                                                 
064300         ADD 1 TO WS-SECTOR-UNK-COUNT                                     
064400         ADD PROJ-BUDGET-ALLOC TO WS-SECTOR-UNK-ALLOC                     
064500         ADD PROJ-BUDGET-SPENT TO WS-SECTOR-UNK-SPENT                     
064600     END-IF.                                                              
064700     IF WS-DISTRICT-FOUND                                                 
064800         ADD 1 TO WS-DISTRICT-TOT-COUNT(WS-DIST-FOUND-IDX)                
064900         ADD PROJ-BUDGET-ALLOC                                            
065000             TO WS-DISTRICT-TOT-ALLOC(WS-DIST-FOUND-IDX)                  
065100         ADD PROJ-BUDGET-SPENT                                            
065200             TO WS-DISTRICT-TOT-SPENT(WS-DIST-FOUND-IDX)                  
065300     ELSE                                                                 
065400         ADD 1 TO WS-DISTRICT-UNK-COUNT                                   
065500         ADD PROJ-BUDGET-ALLOC TO WS-DISTRICT-UNK-ALLOC                   
065600         ADD PROJ-BUDGET-SPENT TO WS-DISTRICT-UNK-SPENT                   
065700     END-IF.                                                              
065800     ADD 1 TO WS-DASH-TOTAL-PROJ.                                         
065900     ADD PROJ-BUDGET-ALLOC TO WS-DASH-TOTAL-ALLOC.                        
066000     ADD PROJ-BUDGET-SPENT TO WS-DASH-TOTAL-SPENT.                        
066100     ADD PROJ-PROGRESS-PCT TO WS-DASH-PROGRESS-SUM.                       
066200     IF PROJ-COMPLETE                                                     
066300         ADD 1 TO WS-DASH-COMPLETE-CT                                     
066400     ELSE                                                                 
066500         IF PROJ-DELAYED                                                  
066600             ADD 1 TO WS-DASH-DELAYED-CT                                  
066700         ELSE                                                             
066800             IF PROJ-AT-RISK                                              
066900                 ADD 1 TO WS-DASH-ATRISK-CT                               
067000             ELSE                                                         
067100                 ADD 1 TO WS-DASH-ONTRACK-CT                              
067200             END-IF                                                       
067300         END-IF                                                           
067400     END-IF.                                                              
067500 460-EXIT.                                                                
067600     EXIT.                                                                
067700*                                                                         
067800 600-LOOKUP-SECTOR-RTN.                                                   
067900     MOVE 1 TO WS-BS-LOW.                                                 
068000     MOVE WS-SECTOR-COUNT TO WS-BS-HIGH.                                  
068100     MOVE 'N' TO WS-SECT-FOUND-SW.                                        
068200     MOVE ZERO TO WS-SECT-FOUND-IDX.                                      
068300     PERFORM 605-SECTOR-SEARCH-STEP THRU 605-EXIT                         
068400         UNTIL WS-BS-LOW > WS-BS-HIGH.                                    
068500     IF WS-SECTOR-FOUND                                                   
068600         MOVE WS-SECT-NAME-T(WS-SECT-FOUND-IDX)                           
068700             TO WS-SECT-NAME-RESOLVED                                     
068800     ELSE                                                                 
068900         MOVE 'UNKNOWN' TO WS-SECT-NAME-RESOLVED                          
069000     END-IF.                                                              
069100 600-EXIT.                                                                
069200     EXIT.                                                                
069300*                                                                         
069400 605-SECTOR-SEARCH-STEP.                                                  
069500     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.                    
069600     IF WS-SECT-ID-T(WS-BS-MID) = PROJ-SECTOR-ID                          
069700         MOVE 'Y' TO WS-SECT-FOUND-SW                                     
069800         MOVE WS-BS-MID TO WS-SECT-FOUND-IDX                              
069900         MOVE WS-BS-HIGH TO WS-BS-LOW                                     
070000         ADD 1 TO WS-BS-LOW                                               
070100     ELSE                                                                 
070200         IF WS-SECT-ID-T(WS-BS-MID) < PROJ-SECTOR-ID                      
070300             COMPUTE WS-BS-LOW = WS-BS-MID + 1                            
070400         ELSE                                                             
070500             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                           
070600         END-IF                                                           
070700     END-IF.                                                              
070800 605-EXIT.                                                                
070900     EXIT.                                                                
071000*                                                                         
071100 610-LOOKUP-DISTRICT-RTN.                                                 
071200     MOVE 1 TO WS-BS-LOW.                                                 
071300     MOVE WS-DISTRICT-COUNT TO WS-BS-HIGH.                                
071400     MOVE 'N' TO WS-DIST-FOUND-SW.                                        
071500     MOVE ZERO TO WS-DIST-FOUND-IDX.                                      
071600     PERFORM 615-DISTRICT-SEARCH-STEP THRU 615-EXIT                       
071700         UNTIL WS-BS-LOW > WS-BS-HIGH.                                    
071800     IF WS-DISTRICT-FOUND                                                 
071900         MOVE WS-DIST-NAME-T(WS-DIST-FOUND-IDX)                           
072000             TO WS-DIST-NAME-RESOLVED                                     
072100     ELSE                                                                 
072200         MOVE 'UNKNOWN' TO WS-DIST-NAME-RESOLVED                          
072300     END-IF.                                                              
072400 610-EXIT.                                                                
072500     EXIT.                                                                
072600*                                                                         
072700 615-DISTRICT-SEARCH-STEP.                                                
072800     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.                    
072900     IF WS-DIST-ID-T(WS-BS-MID) = PROJ-DISTRICT-ID                        
073000         MOVE 'Y' TO WS-DIST-FOUND-SW                                     
073100         MOVE WS-BS-MID TO WS-DIST-FOUND-IDX                              
073200         MOVE WS-BS-HIGH TO WS-BS-LOW                                     
073300         ADD 1 TO WS-BS-LOW                                               
073400     ELSE                                                                 
073500         IF WS-DIST-ID-T(WS-BS-MID) < PROJ-DISTRICT-ID                    
073600             COMPUTE WS-BS-LOW = WS-BS-MID + 1                            
073700         ELSE                                                             
073800             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                           
073900         END-IF                                                           
074000     END-IF.                                                              
074100 615-EXIT.                                                                
074200     EXIT.                                                                
074300*                                                                         
074400 700-FINANCE-SUMMARY-RTN.                                                 
074500     MOVE '700-FINANCE-SUMMARY-RTN' TO PARA-NAME.                         
074600     WRITE FINANCE-LINE FROM WS-FIN-HEAD-SECTOR                           
074700         AFTER ADVANCING PAGE.                                            
074800     WRITE FINANCE-LINE FROM WS-FIN-COL-HEAD                              
074900         AFTER ADVANCING 2.                                               
075000     PERFORM 710-PRINT-SECTOR-SECTION-RTN THRU 710-EXIT.                  
075100     WRITE FINANCE-LINE FROM WS-FIN-HEAD-DISTRICT                         
075200         AFTER ADVANCING PAGE.                                            
075300     WRITE FINANCE-LINE FROM WS-FIN-COL-HEAD                              
075400         AFTER ADVANCING 2.                                               
075500     PERFORM 720-PRINT-DISTRICT-SECTION-RTN THRU 720-EXIT.                
075600 700-EXIT.                                                                
075700     EXIT.                                                                
075800*                                                                         
075900 710-PRINT-SECTOR-SECTION-RTN.                                            
076000     MOVE ZERO TO WFG-COUNT, WFG-ALLOC, WFG-SPENT, WFG-UTIL-PCT.          
076100     PERFORM 715-SECTOR-DETAIL-STEP THRU 715-EXIT                         
076200         VARYING WS-BS-MID FROM 1 BY 1                                    
076300         UNTIL WS-BS-MID > WS-SECTOR-COUNT.                               
076400     IF WS-SECTOR-UNK-COUNT > ZERO                                        
076500         MOVE 'UNKNOWN' TO WFD-NAME                                       
076600         MOVE WS-SECTOR-UNK-COUNT TO WFD-COUNT                            
076700         MOVE WS-SECTOR-UNK-ALLOC TO WFD-ALLOC                            
076800         MOVE WS-SECTOR-UNK-SPENT TO WFD-SPENT                            
076900         IF WS-SECTOR-UNK-ALLOC = ZERO                                    
077000             MOVE ZERO TO WFD-UTIL-PCT                                    
077100         ELSE                                                             
077200             COMPUTE WFD-UTIL-PCT ROUNDED =                               
077300                 WS-SECTOR-UNK-SPENT / WS-SECTOR-UNK-ALLOC * 100          
077400         END-IF                                                           
077500         WRITE FINANCE-LINE FROM WS-FIN-DETAIL AFTER ADVANCING 1          
077600         ADD WS-SECTOR-UNK-COUNT TO WFG-COUNT                             
077700         ADD WS-SECTOR-UNK-ALLOC TO WFG-ALLOC                             
077800         ADD WS-SECTOR-UNK-SPENT TO WFG-SPENT                             
077900     END-IF.                                                              
078000     IF WFG-ALLOC = ZERO                                                  
078100         MOVE ZERO TO WFG-UTIL-PCT                                        
078200     ELSE                                                                 
078300         COMPUTE WFG-UTIL-PCT ROUNDED =                                   
078400             WFG-SPENT / WFG-ALLOC * 100                                  
078500     END-IF.                                                              
078600     WRITE FINANCE-LINE FROM WS-FIN-GRAND-TOTAL AFTER ADVANCING 2.        
078700 710-EXIT.                                                                
078800     EXIT.                                                                
078900*                                                                         
079000 715-SECTOR-DETAIL-STEP.                                                  
079100     MOVE WS-SECT-NAME-T(WS-BS-MID) TO WFD-NAME.                          
079200     MOVE WS-SECTOR-TOT-COUNT(WS-BS-MID) TO WFD-COUNT.                    
079300     MOVE WS-SECTOR-TOT-ALLOC(WS-BS-MID) TO WFD-ALLOC.                    
079400     MOVE WS-SECTOR-TOT-SPENT(WS-BS-MID) TO WFD-SPENT.                    
079500     IF WS-SECTOR-TOT-ALLOC(WS-BS-MID) = ZERO                             
079600         MOVE ZERO TO WFD-UTIL-PCT                                        
079700     ELSE                                                                 
079800         COMPUTE WFD-UTIL-PCT ROUNDED =                                   
079900             WS-SECTOR-TOT-SPENT(WS-BS-MID) /                             
080000             WS-SECTOR-TOT-ALLOC(WS-BS-MID) * 100                         
080100     END-IF.                                                              
080200     WRITE FINANCE-LINE FROM WS-FIN-DETAIL AFTER ADVANCING 1.             
080300     ADD WS-SECTOR-TOT-COUNT(WS-BS-MID) TO WFG-COUNT.                     
080400     ADD WS-SECTOR-TOT-ALLOC(WS-BS-MID) TO WFG-ALLOC.                     
080500     ADD WS-SECTOR-TOT-SPENT(WS-BS-MID) TO WFG-SPENT.                     
080600 715-EXIT.                                                                
080700     EXIT.                                                                
080800*                                                                         
080900 720-PRINT-DISTRICT-SECTION-RTN.                                          
081000     MOVE ZERO TO WFG-COUNT, WFG-ALLOC, WFG-SPENT, WFG-UTIL-PCT.          
081100     PERFORM 725-DISTRICT-DETAIL-STEP THRU 725-EXIT                       
081200         VARYING WS-BS-MID FROM 1 BY 1                                    
081300         UNTIL WS-BS-MID > WS-DISTRICT-COUNT.                             
081400     IF WS-DISTRICT-UNK-COUNT > ZERO                                      
081500         MOVE 'UNKNOWN' TO WFD-NAME                                       
081600         MOVE WS-DISTRICT-UNK-COUNT TO WFD-COUNT                          
081700         MOVE WS-DISTRICT-UNK-ALLOC TO WFD-ALLOC                          
081800         MOVE WS-DISTRICT-UNK-SPENT TO WFD-SPENT                          
081900         IF WS-DISTRICT-UNK-ALLOC = ZERO                                  
082000             MOVE ZERO TO WFD-UTIL-PCT                                    
082100         ELSE                                                             
082200             COMPUTE WFD-UTIL-PCT ROUNDED =                               
082300                 WS-DISTRICT-UNK-SPENT /                                  
082400             WS-DISTRICT-UNK-ALLOC * 100                                  
082500         END-IF                                                           
082600         WRITE FINANCE-LINE FROM WS-FIN-DETAIL AFTER ADVANCING 1          
082700         ADD WS-DISTRICT-UNK-COUNT TO WFG-COUNT                           
082800         ADD WS-DISTRICT-UNK-ALLOC TO WFG-ALLOC                           
082900         ADD WS-DISTRICT-UNK-SPENT TO WFG-SPENT                           
083000     END-IF.                                                              
083100     IF WFG-ALLOC = ZERO                                                  
083200         MOVE ZERO TO WFG-UTIL-PCT                                        
083300     ELSE                                                                 
083400         COMPUTE WFG-UTIL-PCT ROUNDED =                                   
083500             WFG-SPENT / WFG-ALLOC * 100                                  
083600     END-IF.                                                              
083700     WRITE FINANCE-LINE FROM WS-FIN-GRAND-TOTAL AFTER ADVANCING 2.        
083800 720-EXIT.                                                                
083900     EXIT.                                                                
084000*                                                                         
084100 725-DISTRICT-DETAIL-STEP.                                                
084200     MOVE WS-DIST-NAME-T(WS-BS-MID) TO WFD-NAME.                          
084300     MOVE WS-DISTRICT-TOT-COUNT(WS-BS-MID) TO WFD-COUNT.                  
084400     MOVE WS-DISTRICT-TOT-ALLOC(WS-BS-MID) TO WFD-ALLOC.                  
084500     MOVE WS-DISTRICT-TOT-SPENT(WS-BS-MID) TO WFD-SPENT.                  
084600     IF WS-DISTRICT-TOT-ALLOC(WS-BS-MID) = ZERO                           
084700         MOVE ZERO TO WFD-UTIL-PCT                                        
084800     ELSE                                                                 
084900         COMPUTE WFD-UTIL-PCT ROUNDED =                                   
085000             WS-DISTRICT-TOT-SPENT(WS-BS-MID) /                           
085100             WS-DISTRICT-TOT-ALLOC(WS-BS-MID) * 100                       
085200     END-IF.                                                              
085300     WRITE FINANCE-LINE FROM WS-FIN-DETAIL AFTER ADVANCING 1.             
085400     ADD WS-DISTRICT-TOT-COUNT(WS-BS-MID) TO WFG-COUNT.                   
085500     ADD WS-DISTRICT-TOT-ALLOC(WS-BS-MID) TO WFG-ALLOC.                   
085600     ADD WS-DISTRICT-TOT-SPENT(WS-BS-MID) TO WFG-SPENT.                   
085700 725-EXIT.                                                                
085800     EXIT.                                                                
085900*                                                                         
086000 750-DASHBOARD-STATS-RTN.                                                 
086100     MOVE '750-DASHBOARD-STATS-RTN' TO PARA-NAME.                         
086200     WRITE STATS-LINE FROM WS-DASH-HEAD AFTER ADVANCING PAGE.             
086300     MOVE WS-DASH-TOTAL-PROJ    TO WDL1-TOTAL.                            
086400     MOVE WS-DASH-COMPLETE-CT   TO WDL1-COMPLETE.                         
086500     MOVE WS-DASH-DELAYED-CT    TO WDL1-DELAYED.                          
086600     MOVE WS-DASH-ATRISK-CT     TO WDL1-ATRISK.                           
086700     WRITE STATS-LINE FROM WS-DASH-LINE-1 AFTER ADVANCING 2.              
086800     MOVE WS-DASH-TOTAL-ALLOC   TO WDL2-ALLOC.                            
086900     MOVE WS-DASH-TOTAL-SPENT   TO WDL2-SPENT.                            
087000     WRITE STATS-LINE FROM WS-DASH-LINE-2 AFTER ADVANCING 1.              
087100     IF WS-DASH-TOTAL-PROJ = ZERO                                         
087200         MOVE ZERO TO WS-DASH-AVG-PROGRESS                                
087300         MOVE ZERO TO WS-DASH-COMPLETION-PCT                              
087400     ELSE                                                                 
087500         COMPUTE WS-DASH-AVG-PROGRESS ROUNDED =                           
087600             WS-DASH-PROGRESS-SUM / WS-DASH-TOTAL-PROJ                    
087700         COMPUTE WS-DASH-COMPLETION-PCT ROUNDED =                         
087800             WS-DASH-COMPLETE-CT / WS-DASH-TOTAL-PROJ * 100               
087900     END-IF.                                                              
088000     MOVE WS-DASH-AVG-PROGRESS     TO WDL3-AVG-PROGRESS.                  
088100     MOVE WS-DASH-COMPLETION-PCT   TO WDL3-COMPLETION-PCT.                
088200     WRITE STATS-LINE FROM WS-DASH-LINE-3 AFTER ADVANCING 1.              
088300 750-EXIT.                                                                
088400     EXIT.                                                                
088500*                                                                         
088600 800-OPEN-FILES-RTN.                                                      
088700     OPEN INPUT  PROJECT-FILE SECTOR-FILE DISTRICT-FILE.                  
088800     OPEN OUTPUT EXPORT-FILE FINANCE-FILE STATS-FILE ERROR-FILE.          
088900     MOVE WS-RUN-DATE-PARM TO WEH1-RUN-DATE.                              
089000     WRITE EXPORT-LINE FROM WS-EXPORT-HEAD-1 AFTER ADVANCING PAGE.        
089100     WRITE EXPORT-LINE FROM WS-EXPORT-HEAD-2 AFTER ADVANCING 2.           
089200 800-EXIT.                                                                
089300     EXIT.                                                                
089400*                                                                         
089500 850-CLOSE-FILES-RTN.                                                     
089600     MOVE WS-PROJECTS-VALID-CT TO WET-EXPORT-COUNT.                       
089700     WRITE EXPORT-LINE FROM WS-EXPORT-TRAILER AFTER ADVANCING 2.          
089800     CLOSE PROJECT-FILE SECTOR-FILE DISTRICT-FILE                         
089900           EXPORT-FILE FINANCE-FILE STATS-FILE ERROR-FILE.                
090000 850-EXIT.                                                                
090100     EXIT.                                                                
090200*                                                                         
090300 900-TERMINATION-RTN.                                                     
090400     MOVE '900-TERMINATION-RTN' TO PARA-NAME.                             
090500     PERFORM 850-CLOSE-FILES-RTN THRU 850-EXIT.                           
090600     DISPLAY 'PRJDRV - PROJECTS READ    = ' WS-PROJECTS-READ-CT.          
090700     DISPLAY 'PRJDRV - PROJECTS VALID   = ' WS-PROJECTS-VALID-CT.         
090800     DISPLAY 'PRJDRV - PROJECTS REJECTED= ' WS-PROJECTS-REJECT-CT.        
090900     DISPLAY 'PRJDRV - ERRORS WRITTEN   = ' WS-ERRORS-WRITTEN-CT.         
091000 900-EXIT.                                                                
091100     EXIT.                                                                
091200*                                                                         
091300 COPY DTCALPR.                                                            
