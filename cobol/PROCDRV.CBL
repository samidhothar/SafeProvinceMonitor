000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300* PROCDRV    - SAFE PROVINCE MONITOR - PROCUREMENT COST-OVERRUN           
000400*              PASS.                                                      
000500*                                                                         
000600*              READS THE PROCUREMENT/TENDER FILE SEQUENTIALLY,            
000700*              COMPUTES THE COST-OVERRUN PERCENTAGE AND FLAG FOR          
000800*              EACH TENDER (AWARD AMOUNT AGAINST THE ORIGINAL             
000900*              TENDER AMOUNT) AND REWRITES THE RECORD.  AT END            
001000*              OF FILE, DISPLAYS A TRAILER SHOWING THE TENDER             
001100*              COUNT AND THE TOTAL OVERRUN AMOUNT ON THE TENDERS          
001200*              THAT OVERRAN.  RUN AS THE THIRD STEP OF THE                
001300*              NIGHTLY SAFE PROVINCE MONITOR SUITE, AFTER                 
001400*              CONTDRV AND BEFORE FDBKRPT.                                
001500*****************************************************************         
001600 PROGRAM-ID.    PROCDRV.                                                  
001700 AUTHOR.        S P NKOSI.                                                
001800 INSTALLATION.  PROVINCIAL DATA CENTRE - MONITORING AND                   
001900                EVALUATION UNIT.                                          
002000 DATE-WRITTEN.  08/06/91.                                                 
002100 DATE-COMPILED.                                                           
002200 SECURITY.      RESTRICTED.                                               
002300*****************************************************************         
002400*                   C H A N G E    L O G                                  
002500*   DATE       BY    REQUEST     DESCRIPTION                              
002600*   --------   ----  ----------  ---------------------------------        
002700*   08/06/91   SPN   PDC-0305    ORIGINAL PROGRAM - PROCUREMENT      PC001
002800*                                COST-OVERRUN PASS, REWRITTEN             
002900*                                IN PLACE OF THE TENDER FILE.             
003000*   03/14/94   RKN   PDC-0378    NEGATIVE OVERRUN (UNDER TENDER)     PC002
003100*                                NOW PRINTED AS A SIGNED PERCENT          
003200*                                RATHER THAN FORCED TO ZERO.              
003300*   07/09/96   SPN   PDC-0456    TRAILER NOW TOTALS THE OVERRUN      PC003
003400*                                AMOUNT ON OVERRUN TENDERS ONLY,          
003500*                                NOT THE FULL AWARD AMOUNT.               
003600*   12/11/98   TOK   PDC-0535    Y2K REMEDIATION - AWARD-DATE        PC004
003700*                                CONFIRMED FOUR-DIGIT CENTURY,            
003800*                                CERTIFIED FOR 2000 PROCESSING.           
003900*   06/06/01   LMV   PDC-0619    ZERO-TENDER-AMOUNT CASE NOW         PC005
004000*                                FORCED TO 0.00 PERCENT RATHER            
004100*                                THAN ABENDING ON DIVIDE BY ZERO.         
004200*   01/23/03   LMV   PDC-0673    OPERATOR TRACE LINE ADDED AT        PC006
004300*                                END OF RUN SHOWING THE OVERRUN           
004400*                                TENDER COUNT.                            
004500*****************************************************************         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.   IBM-390.                                              
004900 OBJECT-COMPUTER.   IBM-390.                                              
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS VALID-FLAG-LETTER IS 'Y' 'N'                                   
005300     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                              
005400            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
005500*                                                                         
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT PROCUREMENT-FILE ASSIGN TO PROCFL                             
005900            ORGANIZATION IS SEQUENTIAL                                    
006000            ACCESS MODE  IS SEQUENTIAL                                    
006100            FILE STATUS  IS WS-PROC-STATUS.                               
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  PROCUREMENT-FILE                                                     
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 66 CHARACTERS                                        
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS PROCUREMENT-FD-REC.                                   
007100 01  PROCUREMENT-FD-REC          PIC X(66).                               
007200 01  PROCUREMENT-FD-OLD-REC REDEFINES PROCUREMENT-FD-REC.                 
007300     05  PO-TENDER-ID            PIC X(12).                               
007400     05  PO-PROJ-ID              PIC 9(06).                               
007500     05  PO-TENDER-AMOUNT        PIC S9(13)V99.                           
007600     05  PO-AWARD-DATE           PIC 9(08).                               
007700     05  PO-AWARD-AMOUNT         PIC S9(13)V99.                           
007800     05  FILLER                  PIC X(10).                               
007900*                                                                         
008000 WORKING-STORAGE SECTION.                                                 
008100 01  FILE-STATUS-CODES.                                                   
008200     05  WS-PROC-STATUS           PIC X(02).                              
008300         88  WS-PROC-OK               VALUE '00'.                         
008400*                                                                         
008500 01  WS-SWITCHES.                                                         
008600     05  WS-PROC-EOF-SW           PIC X(01) VALUE 'N'.                    
008700         88  WS-NO-MORE-TENDERS       VALUE 'Y'.                          
008800*                                                                         
008900 77  PARA-NAME                    PIC X(40).                              
009000*                                                                         
009100 01  WS-MISC-COUNTERS.                                                    
009200     05  WS-TENDER-READ-CT        PIC 9(07) COMP.                         
009300     05  WS-TENDER-REWRITE-CT     PIC 9(07) COMP.                         
009400     05  WS-TENDER-OVERRAN-CT     PIC 9(07) COMP.                         
009500     05  WS-TENDER-ZERO-AMT-CT    PIC 9(07) COMP.                         
009600     05  FILLER                   PIC X(02).                              
009700*                                                                         
009800 01  WS-OVERRUN-WORK.                                                     
009900     05  WS-OVR-NUMERATOR         PIC S9(13)V99 COMP-3.                   
010000     05  WS-OVR-PCT-RESULT        PIC S9(05)V99 COMP-3.                   
010100     05  WS-OVR-PCT-ALT REDEFINES WS-OVR-PCT-RESULT                       
010200                                  PIC S9(07) COMP-3.                      
010300     05  WS-OVR-TOTAL-AMT         PIC S9(13)V99 COMP-3.                   
010400     05  FILLER                   PIC X(02).                              
010500*                                                                         
010600 COPY TNDRCPY.                                                            
010700*                                                                         
010800 PROCEDURE DIVISION.                                                      
010900*                                                                         
011000 000-TOP-LEVEL.                                                           
011100     PERFORM 010-INITIALIZATION-RTN THRU 010-EXIT.                        
011200     PERFORM 050-READ-TENDER-RTN THRU 050-EXIT.                           
011300     PERFORM 100-PROCESS-TENDER-RTN THRU 100-EXIT                         
011400         UNTIL WS-NO-MORE-TENDERS.                                        
011500     PERFORM 900-TERMINATION-RTN THRU 900-EXIT.                           
011600     STOP RUN.                                                            
011700*                                                                         
011800 010-INITIALIZATION-RTN.                                                  
011900     DISPLAY '010-INITIALIZATION-RTN'.                                    
012000     MOVE '010-INITIALIZATION-RTN' TO PARA-NAME.                          
012100     MOVE ZERO TO WS-TENDER-READ-CT.                                      
012200     MOVE ZERO TO WS-TENDER-REWRITE-CT.                                   
012300     MOVE ZERO TO WS-TENDER-OVERRAN-CT.                                   
012400     MOVE ZERO TO WS-TENDER-ZERO-AMT-CT.                                  
012500     MOVE ZERO TO WS-OVR-TOTAL-AMT.                                       
012600     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
012700 010-EXIT.                                                                
012800     EXIT.                                                                
012900*                                                                         
013000 050-READ-TENDER-RTN.                                                     
013100     MOVE '050-READ-TENDER-RTN' TO PARA-NAME.                             
013200     READ PROCUREMENT-FILE INTO TENDER-WORK-REC                           
013300         AT END                                                           
013400             MOVE 'Y' TO WS-PROC-EOF-SW                                   
013500         NOT AT END                                                       
013600             ADD 1 TO WS-TENDER-READ-CT                                   
013700     END-READ.                                                            
013800 050-EXIT.                                                                
013900     EXIT.                                                                
014000*                                                                         
014100 100-PROCESS-TENDER-RTN.                                                  
014200     MOVE '100-PROCESS-TENDER-RTN' TO PARA-NAME.                          
014300     PERFORM 150-COMPUTE-OVERRUN-RTN THRU 150-EXIT.                       
014400     MOVE TENDER-WORK-REC TO PROCUREMENT-FD-REC.                          
014500     REWRITE PROCUREMENT-FD-REC.                                          
014600     IF NOT WS-PROC-OK                                                    
014700         DISPLAY 'PROCDRV - REWRITE ERROR - STATUS '                      
014800                 WS-PROC-STATUS ' TENDER ' TENDER-ID                      
014900     ELSE                                                                 
015000         ADD 1 TO WS-TENDER-REWRITE-CT                                    
015100     END-IF.                                                              
015200     PERFORM 050-READ-TENDER-RTN THRU 050-EXIT.                           
015300 100-EXIT.                                                                
015400     EXIT.                                                                
015500*                                                                         
015600 150-COMPUTE-OVERRUN-RTN.                                                 
015700     MOVE '150-COMPUTE-OVERRUN-RTN' TO PARA-NAME.                         
015800     IF TENDER-AMOUNT = ZERO                                              
015900         ADD 1 TO WS-TENDER-ZERO-AMT-CT                                   
016000         MOVE ZERO TO OVERRUN-PCT                                         
016100         MOVE 'N' TO OVERRUN-FLAG                                         
016200     ELSE                                                                 
016300         COMPUTE WS-OVR-NUMERATOR =                                       
016400                 AWARD-AMOUNT - TENDER-AMOUNT                             
016500         COMPUTE WS-OVR-PCT-RESULT ROUNDED =                              
016600                 WS-OVR-NUMERATOR / TENDER-AMOUNT * 100                   
016700         MOVE WS-OVR-PCT-RESULT TO OVERRUN-PCT                            
016800         IF AWARD-AMOUNT > TENDER-AMOUNT                                  
016900             MOVE 'Y' TO OVERRUN-FLAG                                     
017000             ADD 1 TO WS-TENDER-OVERRAN-CT                                
017100             ADD WS-OVR-NUMERATOR TO WS-OVR-TOTAL-AMT                     
017200         ELSE                                                             
017300             MOVE 'N' TO OVERRUN-FLAG                                     
017400         END-IF                                                           
017500     END-IF.                                                              
017600 150-EXIT.                                                                
017700     EXIT.                                                                
017800*                                                                         
017900 800-OPEN-FILES-RTN.                                                      
018000     MOVE '800-OPEN-FILES-RTN' TO PARA-NAME.                              
018100     OPEN I-O PROCUREMENT-FILE.                                           
018200     IF NOT WS-PROC-OK                                                    
018300         DISPLAY 'PROCDRV - OPEN ERROR ON PROCUREMENT FILE - '            
018400                 'STATUS ' WS-PROC-STATUS                                 
018500         MOVE 'Y' TO WS-PROC-EOF-SW                                       
018600     END-IF.                                                              
018700 800-EXIT.                                                                
018800     EXIT.                                                                
018900*                                                                         
019000 850-CLOSE-FILES-RTN.                                                     
019100     MOVE '850-CLOSE-FILES-RTN' TO PARA-NAME.                             
019200     CLOSE PROCUREMENT-FILE.                                              
019300 850-EXIT.                                                                
019400     EXIT.                                                                
019500*                                                                         
019600 900-TERMINATION-RTN.                                                     
019700     MOVE '900-TERMINATION-RTN' TO PARA-NAME.                             
019800     PERFORM 850-CLOSE-FILES-RTN THRU 850-EXIT.                           
019900     DISPLAY 'PROCDRV - TENDERS READ         = '                          
020000             WS-TENDER-READ-CT.                                           
020100     DISPLAY 'PROCDRV - TENDERS REWRITTEN    = '                          
020200             WS-TENDER-REWRITE-CT.                                        
020300     DISPLAY 'PROCDRV - TENDERS OVERRAN      = '                          
020400             WS-TENDER-OVERRAN-CT.                                        
020500     DISPLAY 'PROCDRV - TOTAL OVERRUN AMOUNT = '                          
020600             WS-OVR-TOTAL-AMT.                                            
020700 900-EXIT.                                                                
020800     EXIT.                                                                
