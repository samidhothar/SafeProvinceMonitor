000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300* FDBKRPT    - SAFE PROVINCE MONITOR - CITIZEN FEEDBACK SUMMARY           
000400*              REPORT.                                                    
000500*                                                                         
000600*              READS THE CITIZEN FEEDBACK FILE, ALREADY SORTED            
000700*              BY PROJECT NUMBER, AND CONTROL-BREAKS ON THAT KEY.         
000800*              ONLY PUBLICLY-VISIBLE FEEDBACK IS COUNTED.  FOR            
000900*              EACH PROJECT THAT HAS AT LEAST ONE PUBLIC COMMENT          
001000*              THE REPORT SHOWS THE COMMENT COUNT AND THE                 
001100*              AVERAGE CITIZEN RATING, WITH A TRAILER GIVING THE          
001200*              OVERALL PUBLIC COMMENT COUNT.  RUN AS THE FOURTH           
001300*              STEP OF THE NIGHTLY SAFE PROVINCE MONITOR SUITE,           
001400*              AFTER PROCDRV AND BEFORE KPIPOST.                          
001500*****************************************************************         
001600 PROGRAM-ID.    FDBKRPT.                                                  
001700 AUTHOR.        L M VILJOEN.                                              
001800 INSTALLATION.  PROVINCIAL DATA CENTRE - MONITORING AND                   
001900                EVALUATION UNIT.                                          
002000 DATE-WRITTEN.  09/21/94.                                                 
002100 DATE-COMPILED.                                                           
002200 SECURITY.      RESTRICTED.                                               
002300*****************************************************************         
002400*                   C H A N G E    L O G                                  
002500*   DATE       BY    REQUEST     DESCRIPTION                              
002600*   --------   ----  ----------  ---------------------------------        
002700*   09/21/94   SPN   PDC-0413    ORIGINAL PROGRAM - FEEDBACK         PC001
002800*                                SUMMARY BY PROJECT, CONTROL              
002900*                                BREAK ON FB-PROJ-ID.                     
003000*   02/15/96   SPN   PDC-0468    NON-PUBLIC FEEDBACK NOW             PC002
003100*                                EXCLUDED FROM BOTH THE COUNT             
003200*                                AND THE RATING AVERAGE.                  
003300*   08/30/97   TOK   PDC-0502    AVERAGE-RATING TEXT (VERY           PC003
003400*                                POOR THROUGH EXCELLENT) ADDED            
003500*                                TO THE DETAIL LINE FOR THE               
003600*                                PORTAL HELP DESK.                        
003700*   12/11/98   TOK   PDC-0536    Y2K REMEDIATION - NO DATE           PC004
003800*                                FIELDS ON THIS RECORD, RATING            
003900*                                AND COUNTS CONFIRMED NUMERIC-            
004000*                                ONLY, CERTIFIED FOR 2000                 
004100*                                PROCESSING.                              
004200*   10/09/01   LMV   PDC-0613    ROUNDING ON THE AVERAGE RATING      PC005
004300*                                CHANGED TO ROUND HALF-UP TO              
004400*                                MATCH THE PORTAL'S FIGURES.              
004500*****************************************************************         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.   IBM-390.                                              
004900 OBJECT-COMPUTER.   IBM-390.                                              
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS VALID-RATING-DIGIT IS '1' THRU '5'                             
005300     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                              
005400            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
005500*                                                                         
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT FEEDBACK-FILE  ASSIGN TO FDBKIN                               
005900            ORGANIZATION IS SEQUENTIAL                                    
006000            ACCESS MODE  IS SEQUENTIAL                                    
006100            FILE STATUS  IS WS-FEEDBACK-STATUS.                           
006200*                                                                         
006300     SELECT REPORT-FILE    ASSIGN TO FDBKOUT                              
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS WS-REPORT-STATUS.                             
006600*                                                                         
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  FEEDBACK-FILE                                                        
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORD CONTAINS 104 CHARACTERS                                       
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     DATA RECORD IS FEEDBACK-FD-REC.                                      
007500 01  FEEDBACK-FD-REC             PIC X(104).                              
007600 01  FEEDBACK-FD-OLD-REC REDEFINES FEEDBACK-FD-REC.                       
007700     05  FB-OLD-PROJ-ID           PIC 9(06).                              
007800     05  FB-OLD-CITIZEN-NAME      PIC X(30).                              
007900     05  FB-OLD-RATING            PIC 9(01).                              
008000     05  FB-OLD-PUBLIC            PIC X(01).                              
008100     05  FB-OLD-COMMENT           PIC X(40).                              
008200     05  FILLER                   PIC X(26).                              
008300*                                                                         
008400 FD  REPORT-FILE                                                          
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 132 CHARACTERS                                       
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     DATA RECORD IS REPORT-LINE.                                          
009000 01  REPORT-LINE                 PIC X(132).                              
009100*                                                                         
009200 WORKING-STORAGE SECTION.                                                 
009300 01  FILE-STATUS-CODES.                                                   
009400     05  WS-FEEDBACK-STATUS       PIC X(02).                              
009500         88  WS-FEEDBACK-OK           VALUE '00'.                         
009600     05  WS-REPORT-STATUS         PIC X(02).                              
009700         88  WS-REPORT-OK             VALUE '00'.                         
009800*                                                                         
009900 01  WS-SWITCHES.                                                         
010000     05  WS-FEEDBACK-EOF-SW       PIC X(01) VALUE 'N'.                    
010100         88  WS-NO-MORE-FEEDBACK      VALUE 'Y'.                          
010200     05  WS-FIRST-PUBLIC-SW       PIC X(01) VALUE 'Y'.                    
010300         88  WS-FIRST-PUBLIC          VALUE 'Y'.                          
010400*                                                                         
010500 77  PARA-NAME                    PIC X(40).                              
010600*                                                                         
010700 01  WS-MISC-COUNTERS.                                                    
010800     05  WS-FEEDBACK-READ-CT      PIC 9(07) COMP.                         
010900     05  WS-FEEDBACK-PUBLIC-CT    PIC 9(07) COMP.                         
011000     05  WS-FEEDBACK-SKIP-CT      PIC 9(07) COMP.                         
011100     05  WS-PROJECTS-REPORTED-CT  PIC 9(07) COMP.                         
011200     05  FILLER                   PIC X(02).                              
011300*                                                                         
011400 01  WS-SAVE-AREA.                                                        
011500     05  WS-SAVE-PROJ-ID          PIC 9(06).                              
011600     05  FILLER                   PIC X(02).                              
011700*                                                                         
011800 01  WS-ACCUM-WORK.                                                       
011900     05  WS-FDBK-COUNT            PIC S9(07) COMP.                        
012000     05  WS-FDBK-RATING-SUM       PIC S9(07) COMP.                        
012100     05  WS-FDBK-AVG-RATING       PIC S9(01)V99 COMP-3.                   
012200     05  WS-FDBK-AVG-RATING-ALT REDEFINES WS-FDBK-AVG-RATING              
012300                                  PIC S9(03) COMP-3.                      
012400     05  WS-RATING-ROUNDED        PIC 9(01).                              
012500     05  FILLER                   PIC X(02).                              
012600*                                                                         
012700 01  WS-RATING-TEXT-WORK          PIC X(10).                              
012800*                                                                         
012900 COPY FDBKCPY.                                                            
013000*                                                                         
013100 01  WS-FDBK-HEADING.                                                     
013200     05  FILLER                   PIC X(05) VALUE SPACES.                 
013300     05  FILLER                   PIC X(45) VALUE                         
013400         'SAFE PROVINCE MONITOR - FEEDBACK SUMMARY'.                      
013500     05  FILLER                   PIC X(82) VALUE SPACES.                 
013600*                                                                         
013700 01  WS-FDBK-COL-HEAD.                                                    
013800     05  FILLER                   PIC X(05) VALUE SPACES.                 
013900     05  FILLER                   PIC X(10) VALUE 'PROJ ID'.              
014000     05  FILLER                   PIC X(10) VALUE 'COMMENTS'.             
014100     05  FILLER                   PIC X(12) VALUE 'AVG RATING'.           
014200     05  FILLER                   PIC X(14) VALUE 'RATING TEXT'.          
014300     05  FILLER                   PIC X(81) VALUE SPACES.                 
014400*                                                                         
014500 01  WS-FDBK-DETAIL.                                                      
014600     05  FILLER                   PIC X(05) VALUE SPACES.                 
014700     05  WFD-PROJ-ID              PIC 9(06).                              
014800     05  FILLER                   PIC X(04) VALUE SPACES.                 
014900     05  WFD-COUNT                PIC ZZZZ9.                              
015000     05  FILLER                   PIC X(05) VALUE SPACES.                 
015100     05  WFD-AVG-RATING           PIC Z9.99.                              
015200     05  FILLER                   PIC X(05) VALUE SPACES.                 
015300     05  WFD-RATING-TEXT          PIC X(10).                              
015400     05  FILLER                   PIC X(92) VALUE SPACES.                 
015500*                                                                         
015600 01  WS-FDBK-TRAILER.                                                     
015700     05  FILLER                   PIC X(05) VALUE SPACES.                 
015800     05  FILLER                   PIC X(30) VALUE                         
015900         'TOTAL PUBLIC COMMENTS = '.                                      
016000     05  WFT-OVERALL-COUNT        PIC ZZZZZ9.                             
016100     05  FILLER                   PIC X(91) VALUE SPACES.                 
016200*                                                                         
016300 PROCEDURE DIVISION.                                                      
016400*                                                                         
016500 000-TOP-LEVEL.                                                           
016600     PERFORM 010-INITIALIZATION-RTN THRU 010-EXIT.                        
016700     PERFORM 150-READ-FEEDBACK-RTN THRU 150-EXIT.                         
016800     PERFORM 200-PROCESS-FEEDBACK-RTN THRU 200-EXIT                       
016900         UNTIL WS-NO-MORE-FEEDBACK.                                       
017000     IF WS-FDBK-COUNT GREATER THAN ZERO                                   
017100         PERFORM 250-PROJECT-BREAK-RTN THRU 250-EXIT                      
017200     END-IF.                                                              
017300     PERFORM 900-TRAILER-RTN THRU 900-EXIT.                               
017400     STOP RUN.                                                            
017500*                                                                         
017600 010-INITIALIZATION-RTN.                                                  
017700     DISPLAY '010-INITIALIZATION-RTN'.                                    
017800     MOVE '010-INITIALIZATION-RTN' TO PARA-NAME.                          
017900     MOVE ZERO TO WS-FEEDBACK-READ-CT.                                    
018000     MOVE ZERO TO WS-FEEDBACK-PUBLIC-CT.                                  
018100     MOVE ZERO TO WS-FEEDBACK-SKIP-CT.                                    
018200     MOVE ZERO TO WS-PROJECTS-REPORTED-CT.                                
018300     MOVE ZERO TO WS-FDBK-COUNT.                                          
018400     MOVE ZERO TO WS-FDBK-RATING-SUM.                                     
018500     MOVE ZERO TO WS-SAVE-PROJ-ID.                                        
018600     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
018700 010-EXIT.                                                                
018800     EXIT.                                                                
018900*                                                                         
019000 150-READ-FEEDBACK-RTN.                                                   
019100     MOVE '150-READ-FEEDBACK-RTN' TO PARA-NAME.                           
019200     READ FEEDBACK-FILE INTO FEEDBACK-WORK-REC                            
019300         AT END                                                           
019400             MOVE 'Y' TO WS-FEEDBACK-EOF-SW                               
019500         NOT AT END                                                       
019600             ADD 1 TO WS-FEEDBACK-READ-CT                                 
019700     END-READ.                                                            
019800 150-EXIT.                                                                
019900     EXIT.                                                                
020000*                                                                         
020100 200-PROCESS-FEEDBACK-RTN.                                                
020200     MOVE '200-PROCESS-FEEDBACK-RTN' TO PARA-NAME.                        
020300     IF FB-IS-PUBLIC                                                      
020400         ADD 1 TO WS-FEEDBACK-PUBLIC-CT                                   
020500         IF WS-FIRST-PUBLIC                                               
020600             MOVE FB-PROJ-ID TO WS-SAVE-PROJ-ID                           
020700             MOVE 'N' TO WS-FIRST-PUBLIC-SW                               
020800         ELSE                                                             
020900             IF FB-PROJ-ID NOT EQUAL TO WS-SAVE-PROJ-ID                   
021000                 PERFORM 250-PROJECT-BREAK-RTN THRU 250-EXIT              
021100                 MOVE FB-PROJ-ID TO WS-SAVE-PROJ-ID                       
021200             END-IF                                                       
021300         END-IF                                                           
021400         ADD 1 TO WS-FDBK-COUNT                                           
021500         ADD FB-RATING TO WS-FDBK-RATING-SUM                              
021600     ELSE                                                                 
021700         ADD 1 TO WS-FEEDBACK-SKIP-CT                                     
021800     END-IF.                                                              
021900     PERFORM 150-READ-FEEDBACK-RTN THRU 150-EXIT.                         
022000 200-EXIT.                                                                
022100     EXIT.                                                                
022200*                                                                         
022300 250-PROJECT-BREAK-RTN.                                                   
022400     MOVE '250-PROJECT-BREAK-RTN' TO PARA-NAME.                           
022500     COMPUTE WS-FDBK-AVG-RATING ROUNDED =                                 
022600             WS-FDBK-RATING-SUM / WS-FDBK-COUNT.                          
022700     PERFORM 260-RATING-TEXT-RTN THRU 260-EXIT.                           
022800     MOVE WS-SAVE-PROJ-ID    TO WFD-PROJ-ID.                              
022900     MOVE WS-FDBK-COUNT      TO WFD-COUNT.                                
023000     MOVE WS-FDBK-AVG-RATING TO WFD-AVG-RATING.                           
023100     MOVE WS-RATING-TEXT-WORK TO WFD-RATING-TEXT.                         
023200     WRITE REPORT-LINE FROM WS-FDBK-DETAIL AFTER ADVANCING 1.             
023300     ADD 1 TO WS-PROJECTS-REPORTED-CT.                                    
023400     MOVE ZERO TO WS-FDBK-COUNT.                                          
023500     MOVE ZERO TO WS-FDBK-RATING-SUM.                                     
023600 250-EXIT.                                                                
023700     EXIT.                                                                
023800*                                                                         
023900 260-RATING-TEXT-RTN.                                                     
024000     MOVE '260-RATING-TEXT-RTN' TO PARA-NAME.                             
024100     MOVE WS-FDBK-AVG-RATING TO WS-RATING-ROUNDED.                        
024200     EVALUATE WS-RATING-ROUNDED                                           
024300         WHEN 1                                                           
024400             MOVE 'VERY POOR' TO WS-RATING-TEXT-WORK                      
024500         WHEN 2                                                           
024600             MOVE 'POOR'      TO WS-RATING-TEXT-WORK                      
024700         WHEN 3                                                           
024800             MOVE 'AVERAGE'   TO WS-RATING-TEXT-WORK                      
024900         WHEN 4                                                           
025000             MOVE 'GOOD'      TO WS-RATING-TEXT-WORK                      
025100         WHEN OTHER                                                       
025200             MOVE 'EXCELLENT' TO WS-RATING-TEXT-WORK                      
025300     END-EVALUATE.                                                        
025400 260-EXIT.                                                                
025500     EXIT.                                                                
025600*                                                                         
025700 800-OPEN-FILES-RTN.                                                      
025800     MOVE '800-OPEN-FILES-RTN' TO PARA-NAME.                              
025900     OPEN INPUT  FEEDBACK-FILE.                                           
026000     OPEN OUTPUT REPORT-FILE.                                             
026100     IF NOT WS-FEEDBACK-OK                                                
026200        DISPLAY 'FDBKRPT - OPEN ERROR ON FEEDBACK FILE - '                
026300                'STATUS ' WS-FEEDBACK-STATUS                              
026400        MOVE 'Y' TO WS-FEEDBACK-EOF-SW                                    
026500        GO TO 800-EXIT                                                    
026600     END-IF.                                                              
026700     WRITE REPORT-LINE FROM WS-FDBK-HEADING AFTER ADVANCING PAGE.         
026800     WRITE REPORT-LINE FROM WS-FDBK-COL-HEAD AFTER ADVANCING 2.           
026900 800-EXIT.                                                                
027000     EXIT.                                                                
027100*                                                                         
027200 850-CLOSE-FILES-RTN.                                                     
027300     MOVE '850-CLOSE-FILES-RTN' TO PARA-NAME.                             
027400     CLOSE FEEDBACK-FILE REPORT-FILE.                                     
027500 850-EXIT.                                                                
027600     EXIT.                                                                
027700*                                                                         
027800 900-TRAILER-RTN.                                                         
027900     MOVE '900-TRAILER-RTN' TO PARA-NAME.                                 
028000     MOVE WS-FEEDBACK-PUBLIC-CT TO WFT-OVERALL-COUNT.                     
028100     WRITE REPORT-LINE FROM WS-FDBK-TRAILER AFTER ADVANCING 2.            
028200     PERFORM 850-CLOSE-FILES-RTN THRU 850-EXIT.                           
028300     DISPLAY 'FDBKRPT - FEEDBACK READ        = '                          
028400             WS-FEEDBACK-READ-CT.                                         
028500     DISPLAY 'FDBKRPT - PUBLIC FEEDBACK      = '                          
028600             WS-FEEDBACK-PUBLIC-CT.                                       
028700     DISPLAY 'FDBKRPT - SKIPPED (NON-PUBLIC) = '                          
028800             WS-FEEDBACK-SKIP-CT.                                         
028900     DISPLAY 'FDBKRPT - PROJECTS REPORTED    = '                          
029000             WS-PROJECTS-REPORTED-CT.                                     
029100 900-EXIT.                                                                
029200     EXIT.                                                                
