000100*****************************************************************         
000200* CNTRCPY    - CONTRACTOR RECORD, SORTED BY CONTR-ID ON THE               
000300*              MASTER FILE.  READ/REWRITTEN BY CONTDRV WHEN THE           
000400*              NIGHTLY COMPLETION-RATE PASS RUNS OVER EVERY               
000500*              CONTRACTOR ON THE FILE.                               PC001
000600*****************************************************************         
000700 01  CONTRACTOR-WORK-REC.                                                 
000800     05  CONTR-ID                    PIC 9(04).                           
000900     05  CONTR-ID-X REDEFINES CONTR-ID.                                   
001000         10  CONTR-CLASS-DIGIT       PIC 9(01).                           
001100         10  CONTR-SEQ-NUM           PIC 9(03).                           
001200     05  CONTR-NAME                  PIC X(40).                           
001300     05  CONTR-RATING                PIC 9V99.                            
001400     05  CONTR-TOTAL-PROJ            PIC 9(05).                           
001500     05  CONTR-COMPL-PROJ            PIC 9(05).                           
001600     05  CONTR-ACTIVE                PIC X(01).                           
001700         88  CONTR-IS-ACTIVE              VALUE 'Y'.                      
001800     05  CONTR-COMPL-RATE            PIC 9(03)V99.                        
001900     05  FILLER                      PIC X(03).                           
