000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300* KPIPOST    - SAFE PROVINCE MONITOR - KPI UPDATE POSTING RUN.            
000400*                                                                         
000500*              READS THE PROJECT MASTER SEQUENTIALLY AND ROLLS            
000600*              EACH NON-COMPLETE PROJECT'S PHYSICAL PROGRESS              
000700*              FORWARD TOWARD ITS EXPECTED, TIMELINE-DRIVEN               
000800*              PROGRESS, THEN RECOMPUTES KPI-ACHIEVED AND                 
000900*              BUDGET-SPENT IN PROPORTION, RECLASSIFIES STATUS,           
001000*              AND CUTS THE PROJECT OVER TO COMPLETE WHEN                 
001100*              PROGRESS REACHES 100.  A KPI-HISTORY RECORD IS             
001200*              APPENDED FOR EVERY PROJECT ACTUALLY UPDATED SO             
001300*              THE PORTAL CAN CHART PROGRESS OVER TIME.  RUN AS           
001400*              THE FIFTH AND FINAL STEP OF THE NIGHTLY SAFE               
001500*              PROVINCE MONITOR SUITE, AFTER FDBKRPT.                     
001600*****************************************************************         
001700 PROGRAM-ID.    KPIPOST.                                                  
001800 AUTHOR.        T O KHUMALO.                                              
001900 INSTALLATION.  PROVINCIAL DATA CENTRE - MONITORING AND                   
002000                EVALUATION UNIT.                                          
002100 DATE-WRITTEN.  02/10/95.                                                 
002200 DATE-COMPILED.                                                           
002300 SECURITY.      RESTRICTED.                                               
002400*****************************************************************         
002500*                   C H A N G E    L O G                                  
002600*   DATE       BY    REQUEST     DESCRIPTION                              
002700*   --------   ----  ----------  ---------------------------------        
002800*   02/10/95   TOK   PDC-0431    ORIGINAL PROGRAM - KPI UPDATE       PC001
002900*                                POSTING RUN, EXPECTED-PROGRESS           
003000*                                DRIVEN ADVANCE, KPI-HISTORY              
003100*                                APPEND.                                  
003200*   11/04/96   SPN   PDC-0479    BUDGET-SPENT NOW CAPPED AT 120      PC002
003300*                                PERCENT OF BUDGET-ALLOC RATHER           
003400*                                THAN RUNNING UNCHECKED ON A              
003500*                                LARGE ADVANCE.                           
003600*   09/22/97   RKN   PDC-0498    RECLASSIFICATION NOW RECHECKS       PC003
003700*                                THE AT-RISK TIMELINE RULE WHEN           
003800*                                THE GAP IS FIVE POINTS OR LESS,          
003900*                                NOT JUST THE DELAYED/AT-RISK             
004000*                                GAP BANDS.                               
004100*   12/11/98   TOK   PDC-0537    Y2K REMEDIATION - ALL DATE          PC004
004200*                                FIELDS ON THIS RECORD CONFIRMED          
004300*                                FOUR-DIGIT CENTURY, JULIAN-DAY           
004400*                                ARITHMETIC RE-TESTED ACROSS THE          
004500*                                2000 BOUNDARY, CERTIFIED FOR             
004600*                                2000 PROCESSING.                         
004700*   04/18/00   SPN   PDC-0559    RANDOM PROGRESS VARIANCE FROM       PC005
004800*                                THE OLD ON-LINE UPDATE SCREEN            
004900*                                DROPPED - NIGHTLY RUN NOW ALWAYS         
005000*                                POSTS THE FULL MAXIMUM ADVANCE           
005100*                                FOR REPEATABLE RESULTS.                  
005200*   01/23/03   LMV   PDC-0674    OPERATOR TRACE LINE ADDED AT        PC006
005300*                                END OF RUN SHOWING THE PROJECTS          
005400*                                UPDATED AND HISTORY RECORDS              
005500*                                WRITTEN.                                 
005600*****************************************************************         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.   IBM-390.                                              
006000 OBJECT-COMPUTER.   IBM-390.                                              
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     CLASS VALID-STATUS-LETTER IS 'C' 'D' 'A' 'O'                         
006400     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                              
006500            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
006600*                                                                         
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT PROJECT-FILE-IN  ASSIGN TO PROJIN                             
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            ACCESS MODE  IS SEQUENTIAL                                    
007200            FILE STATUS  IS WS-PROJECT-IN-STATUS.                         
007300*                                                                         
007400     SELECT PROJECT-FILE-OUT ASSIGN TO PROJOUT                            
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            FILE STATUS  IS WS-PROJECT-OUT-STATUS.                        
007700*                                                                         
007800     SELECT KPI-HISTORY-FILE ASSIGN TO KPIHIST                            
007900            ORGANIZATION IS SEQUENTIAL                                    
008000            FILE STATUS  IS WS-HISTORY-STATUS.                            
008100*                                                                         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400 FD  PROJECT-FILE-IN                                                      
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 186 CHARACTERS                                       
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     DATA RECORD IS PROJECT-IN-FD-REC.                                    
009000 01  PROJECT-IN-FD-REC           PIC X(186).                              
009100*                                                                         
009200 FD  PROJECT-FILE-OUT                                                     
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 186 CHARACTERS                                       
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS PROJECT-OUT-FD-REC.                                   
009800 01  PROJECT-OUT-FD-REC          PIC X(186).                              
009900*                                                                         
010000 FD  KPI-HISTORY-FILE                                                     
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD                                           
010300     RECORD CONTAINS 64 CHARACTERS                                        
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     DATA RECORD IS KPI-HIST-FD-REC.                                      
010600 01  KPI-HIST-FD-REC             PIC X(64).                               
010700*                                                                         
010800 WORKING-STORAGE SECTION.                                                 
010900 01  FILE-STATUS-CODES.                                                   
011000     05  WS-PROJECT-IN-STATUS     PIC X(02).                              
011100         88  WS-PROJECT-IN-OK         VALUE '00'.                         
011200     05  WS-PROJECT-OUT-STATUS    PIC X(02).                              
011300         88  WS-PROJECT-OUT-OK        VALUE '00'.                         
011400     05  WS-HISTORY-STATUS        PIC X(02).                              
011500         88  WS-HISTORY-OK            VALUE '00'.                         
011600*                                                                         
011700 01  WS-SWITCHES.                                                         
011800     05  WS-PROJECT-EOF-SW        PIC X(01) VALUE 'N'.                    
011900         88  WS-NO-MORE-PROJECTS      VALUE 'Y'.                          
012000     05  WS-UPDATED-SW            PIC X(01) VALUE 'N'.                    
012100         88  WS-PROJECT-UPDATED       VALUE 'Y'.                          
012200     05  WS-ATRISK-SW             PIC X(01) VALUE 'N'.                    
012300         88  WS-SHOULD-BE-AT-RISK     VALUE 'Y'.                          
012400*                                                                         
012500 77  PARA-NAME                    PIC X(40).                              
012600*                                                                         
012700 01  WS-RUN-PARM.                                                         
012800     05  WS-RUN-DATE-PARM         PIC 9(08).                              
012900     05  WS-RUN-DATE-PARM-X REDEFINES WS-RUN-DATE-PARM.                   
013000         10  WS-RUN-YYYY          PIC 9(04).                              
013100         10  WS-RUN-MM            PIC 9(02).                              
013200         10  WS-RUN-DD            PIC 9(02).                              
013300*                                                                         
013400 01  WS-MISC-COUNTERS.                                                    
013500     05  WS-PROJECTS-READ-CT      PIC 9(07) COMP.                         
013600     05  WS-PROJECTS-UPDATED-CT   PIC 9(07) COMP.                         
013700     05  WS-PROJECTS-SKIPPED-CT   PIC 9(07) COMP.                         
013800     05  WS-HISTORY-WRITTEN-CT    PIC 9(07) COMP.                         
013900     05  FILLER                   PIC X(02).                              
014000*                                                                         
014100 01  WS-DERIVED-WORK.                                                     
014200     05  WS-EXPECTED-PROGRESS     PIC S9(05)V99.                          
014300     05  WS-MAX-ADVANCE           PIC S9(05)V99.                          
014400     05  WS-MAX-ADVANCE-ALT REDEFINES WS-MAX-ADVANCE                      
014500                                  PIC S9(07).                             
014600     05  WS-RECLASS-GAP           PIC S9(05)V99.                          
014700     05  WS-PCT-TIME-USED         PIC S9(05)V99.                          
014800     05  WS-KPI-ACH-PCT           PIC S9(05)V99.                          
014900     05  WS-TOTAL-DAYS            PIC S9(07) COMP.                        
015000     05  WS-ELAPSED-DAYS          PIC S9(07) COMP.                        
015100     05  WS-JDN-PLANNED-DATE      PIC S9(09) COMP.                        
015200     05  WS-JDN-RUN-DATE          PIC S9(09) COMP.                        
015300     05  WS-JDN-START-DATE        PIC S9(09) COMP.                        
015400     05  WS-BUDGET-CAP            PIC S9(15)V99 COMP-3.                   
015500     05  WS-NOTE-PROGRESS-DISP    PIC ZZ9.9.                              
015600*                                                                         
015700 COPY DTCALC.                                                             
015800*                                                                         
015900 COPY PROJCPY.                                                            
016000*                                                                         
016100 COPY KPHSCPY.                                                            
016200*                                                                         
016300 PROCEDURE DIVISION.                                                      
016400*                                                                         
016500 000-TOP-LEVEL.                                                           
016600     PERFORM 010-INITIALIZATION-RTN THRU 010-EXIT.                        
016700     PERFORM 305-READ-PROJECT-RTN THRU 305-EXIT.                          
016800     PERFORM 300-UPDATE-PROJECT-RTN THRU 300-EXIT                         
016900         UNTIL WS-NO-MORE-PROJECTS.                                       
017000     PERFORM 900-TERMINATION-RTN THRU 900-EXIT.                           
017100     STOP RUN.                                                            
017200*                                                                         
017300 010-INITIALIZATION-RTN.                                                  
017400     DISPLAY '010-INITIALIZATION-RTN'.                                    
017500     MOVE '010-INITIALIZATION-RTN' TO PARA-NAME.                          
017600     ACCEPT WS-RUN-PARM FROM SYSIN.                                       
017700     MOVE ZERO TO WS-PROJECTS-READ-CT.                                    
017800     MOVE ZERO TO WS-PROJECTS-UPDATED-CT.                                 
017900     MOVE ZERO TO WS-PROJECTS-SKIPPED-CT.                                 
018000     MOVE ZERO TO WS-HISTORY-WRITTEN-CT.                                  
018100     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
018200 010-EXIT.                                                                
018300     EXIT.                                                                
018400*                                                                         
018500 305-READ-PROJECT-RTN.                                                    
018600     MOVE '305-READ-PROJECT-RTN' TO PARA-NAME.                            
018700     READ PROJECT-FILE-IN INTO PROJECT-WORK-REC                           
018800         AT END                                                           
018900             MOVE 'Y' TO WS-PROJECT-EOF-SW                                
019000         NOT AT END                                                       
019100             ADD 1 TO WS-PROJECTS-READ-CT                                 
019200     END-READ.                                                            
019300 305-EXIT.                                                                
019400     EXIT.                                                                
019500*                                                                         
019600 300-UPDATE-PROJECT-RTN.                                                  
019700     MOVE '300-UPDATE-PROJECT-RTN' TO PARA-NAME.                          
019800     MOVE 'N' TO WS-UPDATED-SW.                                           
019900     IF NOT PROJ-COMPLETE                                                 
020000         AND PROJ-START-DATE NOT GREATER THAN WS-RUN-DATE-PARM            
020100         PERFORM 310-CALC-EXPECTED-PROGRESS-RTN THRU 310-EXIT             
020200         PERFORM 315-CALC-MAX-ADVANCE-RTN THRU 315-EXIT                   
020300         IF WS-MAX-ADVANCE GREATER THAN ZERO                              
020400             PERFORM 325-APPLY-ADVANCE-RTN THRU 325-EXIT                  
020500             PERFORM 320-RECLASSIFY-STATUS-RTN THRU 320-EXIT              
020600             MOVE 'Y' TO WS-UPDATED-SW                                    
020700             ADD 1 TO WS-PROJECTS-UPDATED-CT                              
020800         ELSE                                                             
020900             ADD 1 TO WS-PROJECTS-SKIPPED-CT                              
021000         END-IF                                                           
021100     ELSE                                                                 
021200         ADD 1 TO WS-PROJECTS-SKIPPED-CT                                  
021300     END-IF.                                                              
021400     MOVE PROJECT-WORK-REC TO PROJECT-OUT-FD-REC.                         
021500     WRITE PROJECT-OUT-FD-REC.                                            
021600     IF WS-PROJECT-UPDATED                                                
021700         PERFORM 350-POST-HISTORY-RTN THRU 350-EXIT                       
021800     END-IF.                                                              
021900     PERFORM 305-READ-PROJECT-RTN THRU 305-EXIT.                          
022000 300-EXIT.                                                                
022100     EXIT.                                                                
022200*                                                                         
022300 310-CALC-EXPECTED-PROGRESS-RTN.                                          
022400     MOVE '310-CALC-EXPECTED-PROGRESS-RTN' TO PARA-NAME.                  
022500     MOVE PROJ-END-DATE-PLANNED TO WS-JUL-IN-DATE.                        
022600     PERFORM 9500-CALC-JULIAN-RTN THRU 9500-EXIT.                         
022700     MOVE WS-JUL-DAY-NUM TO WS-JDN-PLANNED-DATE.                          
022800     MOVE WS-RUN-DATE-PARM TO WS-JUL-IN-DATE.                             
022900     PERFORM 9500-CALC-JULIAN-RTN THRU 9500-EXIT.                         
023000     MOVE WS-JUL-DAY-NUM TO WS-JDN-RUN-DATE.                              
023100     MOVE PROJ-START-DATE TO WS-JUL-IN-DATE.                              
023200     PERFORM 9500-CALC-JULIAN-RTN THRU 9500-EXIT.                         
023300     MOVE WS-JUL-DAY-NUM TO WS-JDN-START-DATE.                            
023400     COMPUTE WS-TOTAL-DAYS =                                              
023500             WS-JDN-PLANNED-DATE - WS-JDN-START-DATE.                     
023600     COMPUTE WS-ELAPSED-DAYS =                                            
023700             WS-JDN-RUN-DATE - WS-JDN-START-DATE.                         
023800     IF WS-TOTAL-DAYS GREATER THAN ZERO                                   
023900         COMPUTE WS-EXPECTED-PROGRESS ROUNDED =                           
024000                 WS-ELAPSED-DAYS / WS-TOTAL-DAYS * 100                    
024100         IF WS-EXPECTED-PROGRESS GREATER THAN 100.00                      
024200             MOVE 100.00 TO WS-EXPECTED-PROGRESS                          
024300         END-IF                                                           
024400     ELSE                                                                 
024500         MOVE ZERO TO WS-EXPECTED-PROGRESS                                
024600     END-IF.                                                              
024700 310-EXIT.                                                                
024800     EXIT.                                                                
024900*                                                                         
025000 315-CALC-MAX-ADVANCE-RTN.                                                
025100     MOVE '315-CALC-MAX-ADVANCE-RTN' TO PARA-NAME.                        
025200     COMPUTE WS-MAX-ADVANCE =                                             
025300             WS-EXPECTED-PROGRESS - PROJ-PROGRESS-PCT + 2.00.             
025400     IF WS-MAX-ADVANCE GREATER THAN 5.00                                  
025500         MOVE 5.00 TO WS-MAX-ADVANCE                                      
025600     END-IF.                                                              
025700 315-EXIT.                                                                
025800     EXIT.                                                                
025900*                                                                         
026000 325-APPLY-ADVANCE-RTN.                                                   
026100     MOVE '325-APPLY-ADVANCE-RTN' TO PARA-NAME.                           
026200     COMPUTE PROJ-PROGRESS-PCT =                                          
026300             PROJ-PROGRESS-PCT + WS-MAX-ADVANCE.                          
026400     IF PROJ-PROGRESS-PCT GREATER THAN 100.00                             
026500         MOVE 100.00 TO PROJ-PROGRESS-PCT                                 
026600     END-IF.                                                              
026700     IF PROJ-KPI-TARGET = ZERO                                            
026800         MOVE ZERO TO PROJ-KPI-ACHIEVED                                   
026900     ELSE                                                                 
027000         COMPUTE PROJ-KPI-ACHIEVED ROUNDED =                              
027100                 PROJ-KPI-TARGET * PROJ-PROGRESS-PCT / 100                
027200     END-IF.                                                              
027300     COMPUTE WS-BUDGET-CAP = PROJ-BUDGET-ALLOC * 1.20.                    
027400     COMPUTE PROJ-BUDGET-SPENT ROUNDED =                                  
027500             PROJ-BUDGET-ALLOC * PROJ-PROGRESS-PCT / 100.                 
027600     IF PROJ-BUDGET-SPENT GREATER THAN WS-BUDGET-CAP                      
027700         MOVE WS-BUDGET-CAP TO PROJ-BUDGET-SPENT                          
027800     END-IF.                                                              
027900 325-EXIT.                                                                
028000     EXIT.                                                                
028100*                                                                         
028200 320-RECLASSIFY-STATUS-RTN.                                               
028300     MOVE '320-RECLASSIFY-STATUS-RTN' TO PARA-NAME.                       
028400     COMPUTE WS-RECLASS-GAP =                                             
028500             WS-EXPECTED-PROGRESS - PROJ-PROGRESS-PCT.                    
028600     IF WS-RECLASS-GAP GREATER THAN 15.00                                 
028700         MOVE 'DELAYED   ' TO PROJ-STATUS                                 
028800     ELSE                                                                 
028900         IF WS-RECLASS-GAP GREATER THAN 5.00                              
029000             MOVE 'AT-RISK   ' TO PROJ-STATUS                             
029100         ELSE                                                             
029200             PERFORM 330-CHECK-AT-RISK-RTN THRU 330-EXIT                  
029300             IF WS-SHOULD-BE-AT-RISK                                      
029400                 MOVE 'AT-RISK   ' TO PROJ-STATUS                         
029500             ELSE                                                         
029600                 MOVE 'ON-TRACK  ' TO PROJ-STATUS                         
029700             END-IF                                                       
029800         END-IF                                                           
029900     END-IF.                                                              
030000     IF PROJ-PROGRESS-PCT NOT LESS THAN 100.00                            
030100         MOVE 'COMPLETE  ' TO PROJ-STATUS                                 
030200         MOVE WS-RUN-DATE-PARM TO PROJ-END-DATE-ACTUAL                    
030300     END-IF.                                                              
030400 320-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700 330-CHECK-AT-RISK-RTN.                                                   
030800     MOVE '330-CHECK-AT-RISK-RTN' TO PARA-NAME.                           
030900     MOVE 'N' TO WS-ATRISK-SW.                                            
031000     IF WS-TOTAL-DAYS GREATER THAN ZERO                                   
031100         COMPUTE WS-PCT-TIME-USED ROUNDED =                               
031200                 WS-ELAPSED-DAYS / WS-TOTAL-DAYS * 100                    
031300         IF PROJ-KPI-TARGET = ZERO                                        
031400             MOVE ZERO TO WS-KPI-ACH-PCT                                  
031500         ELSE                                                             
031600             COMPUTE WS-KPI-ACH-PCT ROUNDED =                             
031700                     PROJ-KPI-ACHIEVED / PROJ-KPI-TARGET * 100            
031800         END-IF                                                           
031900         IF WS-PCT-TIME-USED GREATER THAN 50.00                           
032000             AND WS-KPI-ACH-PCT LESS THAN 60.00                           
032100             AND PROJ-STATUS NOT EQUAL TO 'COMPLETE  '                    
032200             AND PROJ-STATUS NOT EQUAL TO 'DELAYED   '                    
032300             MOVE 'Y' TO WS-ATRISK-SW                                     
032400         END-IF                                                           
032500     END-IF.                                                              
032600 330-EXIT.                                                                
032700     EXIT.                                                                
032800*                                                                         
032900 350-POST-HISTORY-RTN.                                                    
033000     MOVE '350-POST-HISTORY-RTN' TO PARA-NAME.                            
033100     MOVE PROJ-ID            TO KH-PROJ-ID.                               
033200     MOVE WS-RUN-DATE-PARM   TO KH-DATE.                                  
033300     MOVE PROJ-KPI-ACHIEVED  TO KH-KPI-ACHIEVED.                          
033400     MOVE PROJ-PROGRESS-PCT  TO WS-NOTE-PROGRESS-DISP.                    
033500     STRING 'AUTOMATED UPDATE - PROGRESS: ' DELIMITED BY SIZE             
033600            WS-NOTE-PROGRESS-DISP            DELIMITED BY SIZE            
033700            '%'                               DELIMITED BY SIZE           
033800         INTO KH-NOTE.                                                    
033900     MOVE KPI-HIST-WORK-REC TO KPI-HIST-FD-REC.                           
034000     WRITE KPI-HIST-FD-REC.                                               
034100     IF NOT WS-HISTORY-OK                                                 
034200         DISPLAY 'KPIPOST - WRITE ERROR ON KPI-HISTORY - '                
034300                 'STATUS ' WS-HISTORY-STATUS                              
034400     ELSE                                                                 
034500         ADD 1 TO WS-HISTORY-WRITTEN-CT                                   
034600     END-IF.                                                              
034700 350-EXIT.                                                                
034800     EXIT.                                                                
034900*                                                                         
035000 800-OPEN-FILES-RTN.                                                      
035100     MOVE '800-OPEN-FILES-RTN' TO PARA-NAME.                              
035200     OPEN INPUT  PROJECT-FILE-IN.                                         
035300     OPEN OUTPUT PROJECT-FILE-OUT.                                        
035400     OPEN EXTEND KPI-HISTORY-FILE.                                        
035500     IF NOT WS-PROJECT-IN-OK                                              
035600         DISPLAY 'KPIPOST - OPEN ERROR ON PROJECT-FILE-IN - '             
035700                 'STATUS ' WS-PROJECT-IN-STATUS                           
035800         MOVE 'Y' TO WS-PROJECT-EOF-SW                                    
035900     END-IF.                                                              
036000 800-EXIT.                                                                
036100     EXIT.                                                                
036200*                                                                         
036300 850-CLOSE-FILES-RTN.                                                     
036400     MOVE '850-CLOSE-FILES-RTN' TO PARA-NAME.                             
036500     CLOSE PROJECT-FILE-IN PROJECT-FILE-OUT KPI-HISTORY-FILE.             
036600 850-EXIT.                                                                
036700     EXIT.                                                                
036800*                                                                         
036900 900-TERMINATION-RTN.                                                     
037000     MOVE '900-TERMINATION-RTN' TO PARA-NAME.                             
037100     PERFORM 850-CLOSE-FILES-RTN THRU 850-EXIT.                           
037200     DISPLAY 'KPIPOST - PROJECTS READ        = '                          
037300             WS-PROJECTS-READ-CT.                                         
037400     DISPLAY 'KPIPOST - PROJECTS UPDATED     = '                          
037500             WS-PROJECTS-UPDATED-CT.                                      
037600     DISPLAY 'KPIPOST - PROJECTS UNCHANGED   = '                          
037700             WS-PROJECTS-SKIPPED-CT.                                      
037800     DISPLAY 'KPIPOST - HISTORY RECS WRITTEN = '                          
037900             WS-HISTORY-WRITTEN-CT.                                       
038000 900-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300 COPY DTCALPR.                                                            
